000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.    PGMVALID.
000120        AUTHOR.        E. PAZ.
000130        INSTALLATION.  DEPARTAMENTO SISTEMAS - CONTABILIDAD.
000140        DATE-WRITTEN.  22/06/1992.
000150        DATE-COMPILED. 22/06/1992.
000160        SECURITY.      USO INTERNO - NO MODIFICAR SIN AUTORIZACION.
000170       **********************************************************
000180       *                                                        *
000190       *  PROGRAMA QUE CONCILIA EL PADRON DE VENTAS DEL SIAT,   *
000200       *  YA ENRIQUECIDO CON LOS CAMPOS DEL CUF (PGMCUFEX),     *
000210       *  CONTRA EL EXTRACTO DE FACTURAS DEL SISTEMA PROPIO DE  *
000220       *  INVENTARIOS. CRUZA POR CODIGO DE AUTORIZACION (CUF),  *
000230       *  CLASIFICA LAS DIFERENCIAS POR TIPO Y EMITE EL REPORTE *
000240       *  RESUMEN DE VALIDACION Y EL DETALLE DE DIFERENCIAS.    *
000250       *  EL RESULTADO (APROBADO/RECHAZADO) QUEDA EN EL ARCHIVO *
000260       *  COMPUERTA QUE LEE PGMSASMP PARA DECIDIR SI SINCRONIZA *
000270       *                                                        *
000280       **********************************************************
000290       *      MANTENIMIENTO DE PROGRAMA                         *
000300       **********************************************************
000310       *  FECHA     *    DETALLE                        * COD  *
000320       **************************************************************
000330       *  22/06/1992* ALTA ORIGINAL                       * EPZ001*
000340       *  11/01/1993* SE AGREGA CRUCE POR SORT EN VEZ DE  * EPZ002*
000350       *              TABLA EN MEMORIA (VOLUMEN PADRON)   * EPZ002*
000360       *  30/09/1994* SE AGREGAN CATEGORIAS DE DISCREPANCIA* MRJ003*
000370       *  21/02/1999* REVISION Y2K - SIN IMPACTO, SE DEJA * JQG004*
000380       *              CONSTANCIA EN BITACORA DE CONTROL   * JQG004*
000390       *  14/08/2000* CORRECCION TOLERANCIA DE MONTO 0.01 * EPZ005*
000400       *  19/03/2002* SOLICITUD 2981 - ARCHIVO COMPUERTA  * MRJ006*
000410       *              PARA GATILLAR LA SINCRONIZACION     * MRJ006*
000420       *  07/07/2005* AJUSTE REGLA DE ESTADO GENERAL      * EPZ007*
000430       *  23/01/2009* SOLICITUD 5120 - PORCENTAJE A 4 DEC * MRJ008*
000435       *  15/04/2011* SOLICITUD 5803 - WS-CANT-INV Y       * EPZ009*
000436       *              WS-TOT-INV-MONTO DEBEN SUMAR TODO EL * EPZ009*
000437       *              INVENTARIO, NO SOLO LO CON CUF LLENO * EPZ009*
000438       *  19/09/2013* SOLICITUD 6214 - WS-RESULTADO A 18    * EPZ010*
000439       *              POSICIONES, TEXTO COMPLETO (NO ABREV)* EPZ010*
000441       *  03/11/2014* SOLICITUD 6501 - SE QUITA EL SORT DEL * MRJ011*
000442       *              PASO 1000-INICIO; LOS ARCHIVOS LLEGAN* MRJ011*
000443       *              PREORDENADOS POR CUF DESDE EL SORT   * MRJ011*
000444       *              DEL JCL (AVANCE SECUENCIAL DIRECTO)  * MRJ011*
000445       **************************************************************
000450        ENVIRONMENT DIVISION.
000460        CONFIGURATION SECTION.
000470        SPECIAL-NAMES.
000480            C01 IS TOP-OF-FORM.
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510              SELECT ENTRADA-ENRIQ ASSIGN DDENRIQI
000520                     FILE STATUS IS WS-ENR-CODE.
000530
000540              SELECT ENTRADA-INV   ASSIGN DDINVENT
000550                     FILE STATUS IS WS-INV-CODE.
000560
000610              SELECT SALIDA-DISCREP ASSIGN DDDISCRO
000620                     FILE STATUS IS WS-DIS-CODE.
000630
000640              SELECT SALIDA-REPORTE ASSIGN DDREPTO
000650                     FILE STATUS IS WS-REP-CODE.
000660
000670              SELECT SALIDA-GATE   ASSIGN DDVALGAT
000680                     FILE STATUS IS WS-GAT-CODE.
000690
000700        DATA DIVISION.
000710        FILE SECTION.
000720        FD ENTRADA-ENRIQ
000730             BLOCK CONTAINS 0 RECORDS
000740             RECORDING MODE IS F.
000750        01 REG-ENTRADA-ENRIQ    PIC X(443).
000760
000770        FD ENTRADA-INV
000780             BLOCK CONTAINS 0 RECORDS
000790             RECORDING MODE IS F.
000800        01 REG-ENTRADA-INV      PIC X(188).
000810
000880        FD SALIDA-DISCREP
000890             BLOCK CONTAINS 0 RECORDS
000900             RECORDING MODE IS F.
000910        01 REG-SALIDA-DISCREP   PIC X(151).
000920
000930        FD SALIDA-REPORTE
000940             BLOCK CONTAINS 0 RECORDS
000950             RECORDING MODE IS F.
000960        01 REG-SALIDA-REPORTE   PIC X(132).
000970
000980        FD SALIDA-GATE
000990             BLOCK CONTAINS 0 RECORDS
001000             RECORDING MODE IS F.
001010        01 REG-SALIDA-GATE      PIC X(10).
001020
001030       **************************************
001040        WORKING-STORAGE SECTION.
001050       **************************************
001060        77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001070        77  FILLER        PIC X(26) VALUE '* CODIGOS RETORNO FILES  *'.
001080        77  WS-ENR-CODE      PIC XX    VALUE SPACES.
001082        77  WS-INV-CODE      PIC XX    VALUE SPACES.
001100        77  WS-DIS-CODE      PIC XX    VALUE SPACES.
001110        77  WS-REP-CODE      PIC XX    VALUE SPACES.
001120        77  WS-GAT-CODE      PIC XX    VALUE SPACES.
001130
001140        01  WS-STATUS-FIN-S  PIC X.
001150            88  WS-FIN-SIAT            VALUE 'Y'.
001160            88  WS-NO-FIN-SIAT         VALUE 'N'.
001170        01  WS-STATUS-FIN-I  PIC X.
001180            88  WS-FIN-INV             VALUE 'Y'.
001190            88  WS-NO-FIN-INV          VALUE 'N'.
001200
001210        77  FILLER       PIC X(26) VALUE '* LAYOUT PADRON SIAT     *'.
001220       **************************************
001230                COPY CPSIATR.
001240       **************************************
001250
001260        77  FILLER       PIC X(26) VALUE '* LAYOUT EXTRACTO INVENT *'.
001270       **************************************
001280                COPY CPINVR.
001290       **************************************
001300
001310       ********  CAMPOS DE TRABAJO PARA COMPARACIONES NUMERICAS *****
001320        01  WS-CUF-NUMFAC-X      PIC X(10) VALUE ZEROS.
001330        01  WS-CUF-NUMFAC-N REDEFINES WS-CUF-NUMFAC-X PIC 9(10).
001340        01  WS-CUF-SUC-X         PIC X(04) VALUE ZEROS.
001350        01  WS-CUF-SUC-N    REDEFINES WS-CUF-SUC-X    PIC 9(04).
001360
001370       ********  LIMPIEZA DE NIT PARA COMPARACION DE CLIENTE  ********
001380        77  WS-NIT-ENT           PIC X(15) VALUE SPACES.
001390        77  WS-NIT-SAL-1         PIC X(15) VALUE SPACES.
001400        77  WS-NIT-ENT2          PIC X(15) VALUE SPACES.
001410        77  WS-NIT-SAL-2         PIC X(15) VALUE SPACES.
001420        77  WS-NIT-IX-E          PIC 9(02) COMP VALUE ZERO.
001430        77  WS-NIT-IX-S          PIC 9(02) COMP VALUE ZERO.
001440        77  WS-NIT-CAR           PIC X(01) VALUE SPACE.
001450
001460       ********  CONTADORES DE LA CONCILIACION (UNIDAD 2)  **********
001470        77  WS-CANT-SIAT-FILT    PIC 9(07) COMP VALUE ZERO.
001480        77  WS-CANT-SIAT-EXCL    PIC 9(07) COMP VALUE ZERO.
001490        77  WS-CANT-INV          PIC 9(07) COMP VALUE ZERO.
001500        77  WS-CANT-MATCH        PIC 9(07) COMP VALUE ZERO.
001510        77  WS-CANT-SOLO-SIAT    PIC 9(07) COMP VALUE ZERO.
001520        77  WS-CANT-SOLO-INV     PIC 9(07) COMP VALUE ZERO.
001530        77  WS-CANT-MISM-MONTO   PIC 9(07) COMP VALUE ZERO.
001540        77  WS-CANT-MISM-CLIE    PIC 9(07) COMP VALUE ZERO.
001550        77  WS-CANT-MISM-OTRO    PIC 9(07) COMP VALUE ZERO.
001560        77  WS-CANT-PERFECTOS    PIC 9(07) COMP VALUE ZERO.
001570        77  WS-CANT-ISSUES       PIC 9(07) COMP VALUE ZERO.
001580
001590       ********  TOTALES DE MONTO (DISPLAY - NUNCA BINARIO)  ********
001600        77  WS-TOT-SIAT-MONTO    PIC S9(13)V99 VALUE ZERO.
001610        77  WS-TOT-INV-MONTO     PIC S9(13)V99 VALUE ZERO.
001620        77  WS-DIF-MONTO         PIC S9(13)V99 VALUE ZERO.
001630        77  WS-DIF-PORCENTAJE    PIC S9(05)V9999 VALUE ZERO.
001640        77  WS-TASA-MATCH        PIC S9(05)V99   VALUE ZERO.
001650        77  WS-DIF-MONTO-ITEM    PIC S9(13)V99 VALUE ZERO.
001660
001670       ********  SWITCH DE RESULTADO Y ESTADO GENERAL  **************
001680        77  WS-RESULTADO         PIC X(18) VALUE SPACES.
001690            88  WS-RESULT-CRITICAL     VALUE 'CRITICAL'.
001700            88  WS-RESULT-AMOUNTMM     VALUE 'AMOUNT MISMATCHES'.
001710            88  WS-RESULT-PERFECT      VALUE 'PERFECT'.
001720            88  WS-RESULT-ACCEPTABLE   VALUE 'ACCEPTABLE'.
001730            88  WS-RESULT-MINOR        VALUE 'MINOR ISSUES'.
001740        77  WS-APROBADA          PIC X(01) VALUE 'N'.
001750            88  WS-VALIDACION-APROBADA      VALUE 'S'.
001760            88  WS-VALIDACION-RECHAZADA     VALUE 'N'.
001765        77  WS-SIAT-TIENE-DISC   PIC X(01) VALUE 'N'.
001767        77  WS-OTRO-TIENE-DISC   PIC X(01) VALUE 'N'.
001770
001780       ********  LINEAS DE LA PRESENTACION / REPORTE  ***************
001790        01  WS-LIN-ENCAB1.
001800            03  FILLER            PIC X(40) VALUE SPACES.
001810            03  FILLER            PIC X(20) VALUE 'VALIDATION SUMMARY'.
001820            03  FILLER            PIC X(15) VALUE 'PERIODO:'.
001830            03  LIN1-PERIODO      PIC X(07) VALUE SPACES.
001840            03  FILLER            PIC X(50) VALUE SPACES.
001850
001860        01  WS-LIN-TAM.
001870            03  FILLER            PIC X(05) VALUE SPACES.
001880            03  FILLER            PIC X(30) VALUE
001890                'FACTURAS SIAT (MODALIDAD=2) :'.
001900            03  LIN-TAM-SIAT      PIC ZZZ,ZZ9.
001910            03  FILLER            PIC X(10) VALUE SPACES.
001920            03  FILLER            PIC X(20) VALUE 'FACTURAS INVENTARIO:'.
001930            03  LIN-TAM-INV       PIC ZZZ,ZZ9.
001940            03  FILLER            PIC X(42) VALUE SPACES.
001950
001960        01  WS-LIN-MONTOS.
001970            03  FILLER            PIC X(05) VALUE SPACES.
001980            03  FILLER            PIC X(16) VALUE 'TOTAL SIAT  Bs.:'.
001990            03  LIN-MON-SIAT      PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002000            03  FILLER            PIC X(02) VALUE SPACES.
002010            03  FILLER            PIC X(16) VALUE 'TOTAL INV.  Bs.:'.
002020            03  LIN-MON-INV       PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002030            03  FILLER            PIC X(02) VALUE SPACES.
002040            03  FILLER            PIC X(10) VALUE 'DIF.  Bs.:'.
002050            03  LIN-MON-DIF       PIC ZZ,ZZZ,ZZ9.99.
002060            03  FILLER            PIC X(02) VALUE SPACES.
002070            03  FILLER            PIC X(06) VALUE 'DIF.%:'.
002080            03  LIN-MON-PCT       PIC ZZ9.9999.
002090            03  FILLER            PIC X(06) VALUE SPACES.
002100
002110        01  WS-LIN-MATCH.
002120            03  FILLER            PIC X(05) VALUE SPACES.
002130            03  FILLER            PIC X(20) VALUE 'COINCIDENCIAS PERF.:'.
002140            03  LIN-MATCH-CANT    PIC ZZZ,ZZ9.
002150            03  FILLER            PIC X(10) VALUE SPACES.
002160            03  FILLER            PIC X(14) VALUE 'TASA MATCH %: '.
002170            03  LIN-MATCH-TASA    PIC ZZ9.99.
002180            03  FILLER            PIC X(67) VALUE SPACES.
002190
002200        01  WS-LIN-DISCR.
002210            03  FILLER            PIC X(05) VALUE SPACES.
002220            03  FILLER            PIC X(11) VALUE 'SOLO-SIAT:'.
002230            03  LIN-DIS-SOLOSIAT  PIC ZZZ,ZZ9.
002240            03  FILLER            PIC X(02) VALUE SPACES.
002250            03  FILLER            PIC X(12) VALUE 'SOLO-INV.:'.
002260            03  LIN-DIS-SOLOINV   PIC ZZZ,ZZ9.
002270            03  FILLER            PIC X(02) VALUE SPACES.
002280            03  FILLER            PIC X(08) VALUE 'MONTO:'.
002290            03  LIN-DIS-MONTO     PIC ZZZ,ZZ9.
002300            03  FILLER            PIC X(02) VALUE SPACES.
002310            03  FILLER            PIC X(10) VALUE 'CLIENTE:'.
002320            03  LIN-DIS-CLIE      PIC ZZZ,ZZ9.
002330            03  FILLER            PIC X(02) VALUE SPACES.
002340            03  FILLER            PIC X(08) VALUE 'OTRO:'.
002350            03  LIN-DIS-OTRO      PIC ZZZ,ZZ9.
002360            03  FILLER            PIC X(30) VALUE SPACES.
002370
002380        01  WS-LIN-ESTADO.
002390            03  FILLER            PIC X(05) VALUE SPACES.
002400            03  FILLER            PIC X(15) VALUE 'ESTADO GENERAL:'.
002410            03  LIN-ESTADO        PIC X(18) VALUE SPACES.
002420            03  FILLER            PIC X(94) VALUE SPACES.
002430
002500
002510       ********  LINEA DE DETALLE DE DISCREPANCIA  *******************
002520        01  WS-LIN-DISCREP.
002530            03  DISC-CATEGORIA    PIC X(20) VALUE SPACES.
002540            03  FILLER            PIC X(01) VALUE SPACE.
002550            03  DISC-CUF          PIC X(64) VALUE SPACES.
002560            03  FILLER            PIC X(01) VALUE SPACE.
002570            03  DISC-VALOR-SIAT   PIC X(20) VALUE SPACES.
002580            03  FILLER            PIC X(01) VALUE SPACE.
002590            03  DISC-VALOR-INV    PIC X(20) VALUE SPACES.
002600            03  FILLER            PIC X(24) VALUE SPACES.
002610
002620        77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002630
002640       ***************************************************************.
002650        PROCEDURE DIVISION.
002660       **************************************
002670       *                                    *
002680       *  CUERPO PRINCIPAL DEL PROGRAMA     *
002690       *                                    *
002700       **************************************
002710        MAIN-PROGRAM.
002720
002730            PERFORM 1000-INICIO  THRU   F-1000-INICIO.
002740
002750            PERFORM 2000-PROCESO THRU   F-2000-PROCESO
002760                    UNTIL WS-FIN-SIAT AND WS-FIN-INV.
002770
002780            PERFORM 8000-REPORTE-RESUMEN THRU F-8000-REPORTE-RESUMEN.
002790
002800            PERFORM 9999-FINAL    THRU  F-9999-FINAL.
002810
002820        F-MAIN-PROGRAM. GOBACK.
002830
002840       **************************************
002850       *                                    *
002860       *  ABRE LOS ARCHIVOS. EL PADRON SIAT  *
002870       *  ENRIQUECIDO Y EL EXTRACTO DE       *
002880       *  INVENTARIOS LLEGAN YA ORDENADOS    *
002882       *  ASCENDENTE POR CUF DESDE EL PASO   *
002884       *  DE SORT DEL JCL (VER INSTRUCTIVO   *
002886       *  DE OPERACION), ESTE PROGRAMA NO    *
002888       *  VUELVE A ORDENARLOS  (EPZ011)      *
002890       **************************************
002900        1000-INICIO.
002990            OPEN INPUT ENTRADA-ENRIQ.
003000            OPEN INPUT ENTRADA-INV.
003010            OPEN OUTPUT SALIDA-DISCREP.
003020            OPEN OUTPUT SALIDA-REPORTE.
003030            OPEN OUTPUT SALIDA-GATE.
003040
003050            SET WS-NO-FIN-SIAT TO TRUE.
003060            SET WS-NO-FIN-INV  TO TRUE.
003070
003080            PERFORM 2500-LEER-SIAT THRU F-2500-LEER-SIAT.
003090            PERFORM 2550-LEER-INV  THRU F-2550-LEER-INV.
003100        F-1000-INICIO.   EXIT.
003110
003120       **************************************
003130       *                                    *
003140       *  AVANCE POR CUF (MATCH-MERGE) ENTRE  *
003150       *  EL PADRON SIAT Y EL EXTRACTO DE    *
003160       *  INVENTARIOS, YA AMBOS ORDENADOS    *
003170       *                                    *
003180       **************************************
003190        2000-PROCESO.
003200            EVALUATE TRUE
003210               WHEN WS-FIN-SIAT
003220                  PERFORM 2120-SOLO-INVENTARIO
003230                            THRU F-2120-SOLO-INVENTARIO
003240                  PERFORM 2550-LEER-INV THRU F-2550-LEER-INV
003250
003260               WHEN WS-FIN-INV
003270                  PERFORM 2110-SOLO-SIAT THRU F-2110-SOLO-SIAT
003280                  PERFORM 2500-LEER-SIAT THRU F-2500-LEER-SIAT
003290
003300               WHEN SIAT-CODIGO-AUTORIZACION < INV-CUF
003310                  PERFORM 2110-SOLO-SIAT THRU F-2110-SOLO-SIAT
003320                  PERFORM 2500-LEER-SIAT THRU F-2500-LEER-SIAT
003330
003340               WHEN SIAT-CODIGO-AUTORIZACION > INV-CUF
003350                  PERFORM 2120-SOLO-INVENTARIO
003360                            THRU F-2120-SOLO-INVENTARIO
003370                  PERFORM 2550-LEER-INV THRU F-2550-LEER-INV
003380
003390               WHEN OTHER
003400                  PERFORM 2130-COMPARAR-PAR THRU F-2130-COMPARAR-PAR
003410                  PERFORM 2500-LEER-SIAT THRU F-2500-LEER-SIAT
003420                  PERFORM 2550-LEER-INV  THRU F-2550-LEER-INV
003430
003440            END-EVALUATE.
003450        F-2000-PROCESO. EXIT.
003460
003470       **************************************
003480       *                                    *
003490       *  LEE EL SIGUIENTE REGISTRO SIAT     *
003500       *  ORDENADO; SALTA MODALIDAD DISTINTA *
003510       *  DE 2 Y CUF EN BLANCO (UNIDAD 2     *
003520       *  PASOS 1 Y 2 DE BATCH FLOW)         *
003530       *                                    *
003540       **************************************
003550        2500-LEER-SIAT.
003560            READ ENTRADA-ENRIQ INTO WS-SIAT-REG
003570                 AT END SET WS-FIN-SIAT TO TRUE.
003580
003590            IF NOT WS-FIN-SIAT
003600               IF SIAT-CODIGO-AUTORIZACION = SPACES
003610                  GO TO 2500-LEER-SIAT
003620               END-IF
003630               IF SIAT-CUF-MODALIDAD NOT = '2'
003640                  ADD 1 TO WS-CANT-SIAT-EXCL
003650                  GO TO 2500-LEER-SIAT
003660               END-IF
003670               ADD 1 TO WS-CANT-SIAT-FILT
003680               ADD SIAT-IMPORTE-TOTAL-VENTA TO WS-TOT-SIAT-MONTO
003690            END-IF.
003700        F-2500-LEER-SIAT. EXIT.
003710
003720       **************************************
003730       *                                    *
003740       *  LEE EL SIGUIENTE REGISTRO DE        *
003750       *  INVENTARIO ORDENADO; SALTA CUF      *
003760       *  EN BLANCO                          *
003770       *                                    *
003780       **************************************
003790        2550-LEER-INV.
003800            READ ENTRADA-INV INTO WS-INV-REG
003810                 AT END SET WS-FIN-INV TO TRUE.
003820
003830            IF NOT WS-FIN-INV
003840               ADD 1 TO WS-CANT-INV
003850               ADD INV-TOTAL TO WS-TOT-INV-MONTO
003860               IF INV-CUF = SPACES
003870                  GO TO 2550-LEER-INV
003880               END-IF
003890            END-IF.
003900        F-2550-LEER-INV. EXIT.
003910
003920       **************************************
003930       *                                    *
003940       *  FACTURA SIAT SIN CONTRAPARTIDA EN  *
003950       *  EL SISTEMA DE INVENTARIOS          *
003960       *                                    *
003970       **************************************
003980        2110-SOLO-SIAT.
003990            ADD 1 TO WS-CANT-SOLO-SIAT.
004000            MOVE 'SOLO-SIAT'          TO DISC-CATEGORIA.
004010            MOVE SIAT-CODIGO-AUTORIZACION TO DISC-CUF.
004020            MOVE SIAT-IMPORTE-TOTAL-VENTA TO DISC-VALOR-SIAT.
004030            MOVE SPACES                TO DISC-VALOR-INV.
004040            PERFORM 2900-GRABAR-DISCREP THRU F-2900-GRABAR-DISCREP.
004050        F-2110-SOLO-SIAT. EXIT.
004060
004070       **************************************
004080       *                                    *
004090       *  FACTURA DE INVENTARIOS SIN         *
004100       *  CONTRAPARTIDA EN EL PADRON SIAT    *
004110       *                                    *
004120       **************************************
004130        2120-SOLO-INVENTARIO.
004140            ADD 1 TO WS-CANT-SOLO-INV.
004150            MOVE 'SOLO-INVENTARIO'    TO DISC-CATEGORIA.
004160            MOVE INV-CUF              TO DISC-CUF.
004170            MOVE SPACES                TO DISC-VALOR-SIAT.
004180            MOVE INV-TOTAL             TO DISC-VALOR-INV.
004190            PERFORM 2900-GRABAR-DISCREP THRU F-2900-GRABAR-DISCREP.
004200        F-2120-SOLO-INVENTARIO. EXIT.
004210
004220       **************************************
004230       *                                    *
004240       *  COMPARA UN PAR SIAT / INVENTARIO   *
004250       *  QUE CRUZARON POR CUF: MONTO,       *
004260       *  CLIENTE Y OTROS CAMPOS             *
004270       *                                    *
004280       **************************************
004290        2130-COMPARAR-PAR.
004300            ADD 1 TO WS-CANT-MATCH.
004310            MOVE 'N' TO WS-SIAT-TIENE-DISC.
004320
004330            COMPUTE WS-DIF-MONTO-ITEM =
004340                SIAT-IMPORTE-TOTAL-VENTA - INV-TOTAL.
004350            IF WS-DIF-MONTO-ITEM < 0
004360               COMPUTE WS-DIF-MONTO-ITEM = WS-DIF-MONTO-ITEM * -1
004370            END-IF.
004380            IF WS-DIF-MONTO-ITEM > 0.01
004390               ADD 1 TO WS-CANT-MISM-MONTO
004400               MOVE 'S' TO WS-SIAT-TIENE-DISC
004410               MOVE 'MONTO'              TO DISC-CATEGORIA
004420               MOVE SIAT-CODIGO-AUTORIZACION TO DISC-CUF
004430               MOVE SIAT-IMPORTE-TOTAL-VENTA TO DISC-VALOR-SIAT
004440               MOVE INV-TOTAL             TO DISC-VALOR-INV
004450               PERFORM 2900-GRABAR-DISCREP THRU F-2900-GRABAR-DISCREP
004460            END-IF.
004470
004480            PERFORM 2150-LIMPIAR-NIT-SIAT THRU F-2150-LIMPIAR-NIT-SIAT.
004490            PERFORM 2160-LIMPIAR-NIT-INV  THRU F-2160-LIMPIAR-NIT-INV.
004500            IF WS-NIT-SAL-1 NOT = WS-NIT-SAL-2
004510               ADD 1 TO WS-CANT-MISM-CLIE
004520               MOVE 'S' TO WS-SIAT-TIENE-DISC
004530               MOVE 'CLIENTE'            TO DISC-CATEGORIA
004540               MOVE SIAT-CODIGO-AUTORIZACION TO DISC-CUF
004550               MOVE WS-NIT-SAL-1          TO DISC-VALOR-SIAT
004560               MOVE WS-NIT-SAL-2          TO DISC-VALOR-INV
004570               PERFORM 2900-GRABAR-DISCREP THRU F-2900-GRABAR-DISCREP
004580            END-IF.
004590
004600            PERFORM 2170-COMPARAR-OTROS THRU F-2170-COMPARAR-OTROS.
004610
004620            IF WS-SIAT-TIENE-DISC = 'N'
004630               ADD 1 TO WS-CANT-PERFECTOS
004640            END-IF.
004650        F-2130-COMPARAR-PAR. EXIT.
004660
004670       **************************************
004680       *                                    *
004690       *  COMPARA NRO-FACTURA Y SUCURSAL     *
004700       *  COMO ENTEROS, IGNORANDO CEROS A    *
004710       *  LA IZQUIERDA; SOLICITUD 2981       *
004720       *                                    *
004730       **************************************
004740        2170-COMPARAR-OTROS.
004750            MOVE 'N' TO WS-OTRO-TIENE-DISC.
004760
004770            IF SIAT-CUF-NUM-FACTURA IS NUMERIC AND
004780               SIAT-NRO-FACTURA     IS NUMERIC
004790               MOVE SIAT-CUF-NUM-FACTURA TO WS-CUF-NUMFAC-X
004800               IF WS-CUF-NUMFAC-N NOT = SIAT-NRO-FACTURA
004810                  MOVE 'S' TO WS-OTRO-TIENE-DISC
004820               END-IF
004830            ELSE
004840               DISPLAY '* AVISO: NRO-FACTURA NO NUMERICO CUF='
004850                       SIAT-CODIGO-AUTORIZACION
004860            END-IF.
004870
004880            IF SIAT-CUF-SUCURSAL IS NUMERIC AND
004890               INV-CODIGO-SUCURSAL IS NUMERIC
004900               MOVE SIAT-CUF-SUCURSAL TO WS-CUF-SUC-X
004910               IF WS-CUF-SUC-N NOT = INV-CODIGO-SUCURSAL
004920                  MOVE 'S' TO WS-OTRO-TIENE-DISC
004930               END-IF
004940            ELSE
004950               DISPLAY '* AVISO: SUCURSAL NO NUMERICA CUF='
004960                       SIAT-CODIGO-AUTORIZACION
004970            END-IF.
004980
004990            IF WS-OTRO-TIENE-DISC = 'S'
005000               ADD 1 TO WS-CANT-MISM-OTRO
005010               MOVE 'S' TO WS-SIAT-TIENE-DISC
005020               MOVE 'OTRO'               TO DISC-CATEGORIA
005030               MOVE SIAT-CODIGO-AUTORIZACION TO DISC-CUF
005040               MOVE SIAT-CUF-NUM-FACTURA  TO DISC-VALOR-SIAT
005050               MOVE INV-NUMERO-FACTURA    TO DISC-VALOR-INV
005060               PERFORM 2900-GRABAR-DISCREP THRU F-2900-GRABAR-DISCREP
005070            END-IF.
005080        F-2170-COMPARAR-OTROS. EXIT.
005090
005100       **************************************
005110       *                                    *
005120       *  LIMPIA EL NIT DEL LADO SIAT:       *
005130       *  QUITA ESPACIOS, GUIONES Y PUNTOS   *
005140       *  Y PASA A MAYUSCULAS                *
005150       *                                    *
005160       **************************************
005170        2150-LIMPIAR-NIT-SIAT.
005180            MOVE SIAT-NIT-CI-CLIENTE TO WS-NIT-ENT.
005190            MOVE SPACES TO WS-NIT-SAL-1.
005200            MOVE ZERO   TO WS-NIT-IX-S.
005210            PERFORM 2155-COPIAR-CAR-SIAT THRU F-2155-COPIAR-CAR-SIAT
005215                VARYING WS-NIT-IX-E FROM 1 BY 1
005218                        UNTIL WS-NIT-IX-E > 15.
005290            INSPECT WS-NIT-SAL-1
005300                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005310                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005320        F-2150-LIMPIAR-NIT-SIAT. EXIT.
005321
005322        2155-COPIAR-CAR-SIAT.
005323            MOVE WS-NIT-ENT (WS-NIT-IX-E:1) TO WS-NIT-CAR.
005324            IF WS-NIT-CAR NOT = SPACE AND NOT = '-' AND NOT = '.'
005325               ADD 1 TO WS-NIT-IX-S
005326               MOVE WS-NIT-CAR TO WS-NIT-SAL-1 (WS-NIT-IX-S:1)
005327            END-IF.
005328        F-2155-COPIAR-CAR-SIAT. EXIT.
005330
005340       **************************************
005350       *                                    *
005360       *  LIMPIA EL NIT DEL LADO INVENTARIOS *
005370       *                                    *
005380       **************************************
005390        2160-LIMPIAR-NIT-INV.
005400            MOVE INV-CLIENTE-NIT TO WS-NIT-ENT2.
005410            MOVE SPACES TO WS-NIT-SAL-2.
005420            MOVE ZERO   TO WS-NIT-IX-S.
005430            PERFORM 2165-COPIAR-CAR-INV THRU F-2165-COPIAR-CAR-INV
005435                VARYING WS-NIT-IX-E FROM 1 BY 1
005438                        UNTIL WS-NIT-IX-E > 15.
005510            INSPECT WS-NIT-SAL-2
005520                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005530                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005540        F-2160-LIMPIAR-NIT-INV. EXIT.
005541
005542        2165-COPIAR-CAR-INV.
005543            MOVE WS-NIT-ENT2 (WS-NIT-IX-E:1) TO WS-NIT-CAR.
005544            IF WS-NIT-CAR NOT = SPACE AND NOT = '-' AND NOT = '.'
005545               ADD 1 TO WS-NIT-IX-S
005546               MOVE WS-NIT-CAR TO WS-NIT-SAL-2 (WS-NIT-IX-S:1)
005547            END-IF.
005548        F-2165-COPIAR-CAR-INV. EXIT.
005550
005560       **************************************
005570       *                                    *
005580       *  GRABA UNA LINEA EN EL DETALLE DE   *
005590       *  DISCREPANCIAS                      *
005600       *                                    *
005610       **************************************
005620        2900-GRABAR-DISCREP.
005630            WRITE REG-SALIDA-DISCREP FROM WS-LIN-DISCREP.
005640            IF WS-DIS-CODE IS NOT EQUAL '00'
005650               DISPLAY '* ERROR EN WRITE SALIDA-DISCREP = '
005660                                           WS-DIS-CODE
005670               MOVE 9999 TO RETURN-CODE
005680            END-IF.
005690            MOVE SPACES TO WS-LIN-DISCREP.
005700        F-2900-GRABAR-DISCREP. EXIT.
005710
005720       **************************************
005730       *                                    *
005740       *  CALCULA TOTALES, ESTADO GENERAL Y  *
005750       *  EMITE EL REPORTE RESUMEN DE        *
005760       *  VALIDACION (132 COLUMNAS)          *
005770       *                                    *
005780       **************************************
005790        8000-REPORTE-RESUMEN.
005800            COMPUTE WS-DIF-MONTO = WS-TOT-SIAT-MONTO - WS-TOT-INV-MONTO.
005810            IF WS-DIF-MONTO < 0
005820               COMPUTE WS-DIF-MONTO = WS-DIF-MONTO * -1
005830            END-IF.
005840
005850            IF WS-TOT-INV-MONTO = 0
005860               MOVE ZERO TO WS-DIF-PORCENTAJE
005870            ELSE
005880               COMPUTE WS-DIF-PORCENTAJE ROUNDED =
005890                  (WS-DIF-MONTO * 100) / WS-TOT-INV-MONTO
005900            END-IF.
005910
005920            IF WS-CANT-SIAT-FILT = 0
005930               MOVE ZERO TO WS-TASA-MATCH
005940            ELSE
005950               COMPUTE WS-TASA-MATCH ROUNDED =
005960                  (WS-CANT-PERFECTOS * 100) / WS-CANT-SIAT-FILT
005970            END-IF.
005980
005990            COMPUTE WS-CANT-ISSUES = WS-CANT-SOLO-SIAT +
006000                WS-CANT-SOLO-INV   + WS-CANT-MISM-MONTO +
006010                WS-CANT-MISM-CLIE  + WS-CANT-MISM-OTRO.
006020
006030            EVALUATE TRUE
006040               WHEN WS-DIF-PORCENTAJE > 0.5
006050                  SET WS-RESULT-CRITICAL   TO TRUE
006060                  SET WS-VALIDACION-RECHAZADA TO TRUE
006070               WHEN WS-CANT-MISM-MONTO > 0
006080                  SET WS-RESULT-AMOUNTMM   TO TRUE
006090                  SET WS-VALIDACION-APROBADA  TO TRUE
006100               WHEN WS-CANT-ISSUES = 0
006110                  SET WS-RESULT-PERFECT    TO TRUE
006120                  SET WS-VALIDACION-APROBADA  TO TRUE
006130               WHEN WS-CANT-ISSUES <= 5
006140                  SET WS-RESULT-ACCEPTABLE TO TRUE
006150                  SET WS-VALIDACION-APROBADA  TO TRUE
006160               WHEN OTHER
006170                  SET WS-RESULT-MINOR      TO TRUE
006180                  SET WS-VALIDACION-APROBADA  TO TRUE
006190            END-EVALUATE.
006200
006210            MOVE WS-CANT-SIAT-FILT   TO LIN-TAM-SIAT.
006220            MOVE WS-CANT-INV         TO LIN-TAM-INV.
006230            WRITE REG-SALIDA-REPORTE FROM WS-LIN-ENCAB1.
006240            WRITE REG-SALIDA-REPORTE FROM WS-LIN-TAM.
006250
006260            MOVE WS-TOT-SIAT-MONTO   TO LIN-MON-SIAT.
006270            MOVE WS-TOT-INV-MONTO    TO LIN-MON-INV.
006280            MOVE WS-DIF-MONTO        TO LIN-MON-DIF.
006290            MOVE WS-DIF-PORCENTAJE   TO LIN-MON-PCT.
006300            WRITE REG-SALIDA-REPORTE FROM WS-LIN-MONTOS.
006310
006320            MOVE WS-CANT-PERFECTOS   TO LIN-MATCH-CANT.
006330            MOVE WS-TASA-MATCH       TO LIN-MATCH-TASA.
006340            WRITE REG-SALIDA-REPORTE FROM WS-LIN-MATCH.
006350
006360            MOVE WS-CANT-SOLO-SIAT   TO LIN-DIS-SOLOSIAT.
006370            MOVE WS-CANT-SOLO-INV    TO LIN-DIS-SOLOINV.
006380            MOVE WS-CANT-MISM-MONTO  TO LIN-DIS-MONTO.
006390            MOVE WS-CANT-MISM-CLIE   TO LIN-DIS-CLIE.
006400            MOVE WS-CANT-MISM-OTRO   TO LIN-DIS-OTRO.
006410            WRITE REG-SALIDA-REPORTE FROM WS-LIN-DISCR.
006420
006430            MOVE WS-RESULTADO        TO LIN-ESTADO.
006440            WRITE REG-SALIDA-REPORTE FROM WS-LIN-ESTADO.
006450
006460            IF WS-VALIDACION-APROBADA
006470               MOVE 'PASO'   TO REG-SALIDA-GATE
006480            ELSE
006490               MOVE 'FALLO'  TO REG-SALIDA-GATE
006500            END-IF.
006510            WRITE REG-SALIDA-GATE.
006520
006530        F-8000-REPORTE-RESUMEN. EXIT.
006540
006550       **************************************
006560       *                                    *
006570       *  CUERPO FINAL CIERRE DE FILES       *
006580       *                                    *
006590       **************************************
006600        9999-FINAL.
006610            CLOSE ENTRADA-ENRIQ ENTRADA-INV SALIDA-DISCREP
006620                  SALIDA-REPORTE SALIDA-GATE.
006630
006640            DISPLAY '*****************************************'.
006650            DISPLAY '  UNIDAD 2 - CONCILIACION - RESUMEN      '.
006660            DISPLAY '*****************************************'.
006670            DISPLAY '  SIAT FILTRADO (MOD=2) : ' WS-CANT-SIAT-FILT.
006680            DISPLAY '  EXCLUIDOS POR MODAL.  : ' WS-CANT-SIAT-EXCL.
006690            DISPLAY '  INVENTARIO TOTAL      : ' WS-CANT-INV.
006700            DISPLAY '  PARES CRUZADOS        : ' WS-CANT-MATCH.
006710            DISPLAY '  COINCIDENCIAS PERFECTAS: ' WS-CANT-PERFECTOS.
006720            DISPLAY '  ESTADO GENERAL        : ' WS-RESULTADO.
006730        F-9999-FINAL.
006740            EXIT.
006750       *
