000100******************************************************************
000200*    COPYBOOK   CPCUFTB                                           *
000300*    TABLA DE TRABAJO PARA EL DECODIFICADOR DEL CUF (SIAT)        *
000400*    CONVIERTE LOS 42 DIGITOS HEXADECIMALES DEL CODIGO DE         *
000500*    AUTORIZACION EN SU REPRESENTACION DECIMAL (ARITMETICA        *
000600*    DE PRECISION EXTENDIDA POR TABLA, NO HAY PIC QUE ALCANCE)    *
000700******************************************************************
000800*    MANTENIMIENTO DE COPYBOOK                                    *
000900******************************************************************
001000*  FECHA     *    DETALLE                          * COD  *
001100**************************************************************
001200*  19/07/1993* ALTA ORIGINAL                        * EPZ02*
001300**************************************************************
001400 77  WS-CUF-HEX-DIGITO              PIC X(01)  VALUE SPACE.
001410 77  WS-CUF-HEX-VALOR               PIC 99 COMP VALUE ZERO.
001420 77  WS-CUF-IX-HEX                  PIC 9(02) COMP VALUE ZERO.
001430 77  WS-CUF-IX-DEC                  PIC 9(02) COMP VALUE ZERO.
001440 77  WS-CUF-LARGO-DEC               PIC 9(02) COMP VALUE ZERO.
001450 77  WS-CUF-ACARREO                 PIC 9(02) COMP VALUE ZERO.
001460 77  WS-CUF-PRODUCTO                PIC 9(03) COMP VALUE ZERO.
002100*    ------------------------------------------------------
002200*    VECTOR DE DIGITOS DECIMALES, MENOS SIGNIFICATIVO EN (1)
002300*    UN NUMERO HEX DE 42 DIGITOS PUEDE LLEGAR A 51 DIGITOS
002400*    DECIMALES; SE RESERVAN 60 POSICIONES POR HOLGURA
002500*    ------------------------------------------------------
002600 01  WS-CUF-DEC-TABLA.
002700     03  WS-CUF-DEC-DIGITO OCCURS 60 TIMES
002800                           PIC 9(01) COMP.
002900*    ------------------------------------------------------
003000*    CADENA DECIMAL ARMADA (MAS SIGNIFICATIVO PRIMERO) Y SU
003100*    COLA, UNA VEZ DESCARTADOS LOS PRIMEROS 27 CARACTERES
003200*    ------------------------------------------------------
003300 01  WS-CUF-DEC-STRING               PIC X(60) VALUE SPACES.
003400 01  FILLER REDEFINES WS-CUF-DEC-STRING.
003500     03  FILLER                     PIC X(27).
003600     03  WS-CUF-COLA                PIC X(33).
003700 01  WS-CUF-COLA-LARGO               PIC 9(02) COMP VALUE ZERO.
003800*
