000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.    PGMSASMP.
000120        AUTHOR.        E. PAZ.
000130        INSTALLATION.  DEPARTAMENTO SISTEMAS - CONTABILIDAD.
000140        DATE-WRITTEN.  09/11/1993.
000150        DATE-COMPILED. 09/11/1993.
000160        SECURITY.      USO INTERNO - NO MODIFICAR SIN AUTORIZACION.
000170       **********************************************************
000180       *                                                        *
000190       *  PROGRAMA MAPEADOR Y SINCRONIZADOR CONTABLE. TOMA EL   *
000200       *  PADRON SIAT YA ENRIQUECIDO CON LOS CAMPOS DEL CUF     *
000210       *  (PGMCUFEX) Y LO TRANSFORMA AL LAY-OUT SALES_REGISTERS *
000220       *  DEL SISTEMA CONTABLE (MONTOS, FECHAS, NIT, CEROS A LA *
000230       *  IZQUIERDA, CREDITO FISCAL). SOLO CORRE CUANDO LA      *
000240       *  CONCILIACION DE PGMVALID QUEDO APROBADA (ARCHIVO      *
000250       *  COMPUERTA = 'PASO'). CLASIFICA CADA FILA CONTRA EL    *
000260       *  MAESTRO CONTABLE EXISTENTE (ALTA O MODIFICACION) Y    *
000270       *  GRABA TODO-O-NADA.                                    *
000280       *                                                        *
000290       **********************************************************
000300       *      MANTENIMIENTO DE PROGRAMA                         *
000310       **********************************************************
000320       *  FECHA     *    DETALLE                        * COD  *
000330       **************************************************************
000340       *  09/11/1993* ALTA ORIGINAL                       * EPZ001*
000350       *  21/02/1999* REVISION Y2K - CAMPO SR-INVOICE-DATE* JQG002*
000360       *              SE ACEPTAN 4 FORMATOS DE FECHA      * JQG002*
000370       *  10/11/2001* SE AGREGA SR-RIGHT-TO-TAX-CREDIT    * MRJ003*
000380       *  19/03/2002* SOLICITUD 2981 - SE CONDICIONA LA   * MRJ004*
000390       *              CORRIDA AL ARCHIVO COMPUERTA DE     * MRJ004*
000400       *              PGMVALID EN VEZ DE CORRER SIEMPRE   * MRJ004*
000410       *  14/06/2004* SE AGREGA VALIDACION DE LOTE (TODO-  * EPZ005*
000420       *              O-NADA) ANTES DE GRABAR SINCRONIA   * EPZ005*
000430       *  23/01/2009* SOLICITUD 5120 - SECCION SYNC EN EL * MRJ006*
000440       *              MISMO REPORTE RESUMEN DE PGMVALID   * MRJ006*
000443       *  15/04/2011* SOLICITUD 5803 - SE VALIDA TAMBIEN   * EPZ007*
000444       *              SR-TOTAL-SALE-AMOUNT (6TO CAMPO) Y   * EPZ007*
000445       *              UN ERROR DE GRABACION EN LA SYNC     * EPZ007*
000446       *              ABANDONA TODO EL LOTE (TODO-O-NADA)  * EPZ007*
000447       *  03/11/2014* SOLICITUD 6501 - SE QUITA EL SORT DE * MRJ012*
000448       *              TRANS-WK; HEREDA EL ORDEN POR CUF    * MRJ012*
000449       *              DEL PADRON ENRIQUECIDO (PASO A)      * MRJ012*
000450       **************************************************************
000460        ENVIRONMENT DIVISION.
000470        CONFIGURATION SECTION.
000480        SPECIAL-NAMES.
000490            C01 IS TOP-OF-FORM.
000500        INPUT-OUTPUT SECTION.
000510        FILE-CONTROL.
000520              SELECT ENTRADA-GATE  ASSIGN DDVALGAT
000530                     FILE STATUS IS WS-GAT-CODE.
000540
000550              SELECT ENTRADA-ENRIQ ASSIGN DDENRIQI
000560                     FILE STATUS IS WS-ENR-CODE.
000570
000580              SELECT TRANS-WK      ASSIGN DDTRANWK
000590                     FILE STATUS IS WS-TRW-CODE.
000600
000650              SELECT ACCT-MASTER   ASSIGN DDACCTMA
000660                     FILE STATUS IS WS-MAE-CODE.
000670
000680              SELECT ACCT-SYNC     ASSIGN DDACCTSY
000690                     FILE STATUS IS WS-SYN-CODE.
000700
000710              SELECT SALIDA-REPORTE ASSIGN DDREPTO
000720                     FILE STATUS IS WS-REP-CODE.
000730
000740        DATA DIVISION.
000750        FILE SECTION.
000760        FD ENTRADA-GATE
000770             BLOCK CONTAINS 0 RECORDS
000780             RECORDING MODE IS F.
000790        01 REG-ENTRADA-GATE     PIC X(10).
000800
000810        FD ENTRADA-ENRIQ
000820             BLOCK CONTAINS 0 RECORDS
000830             RECORDING MODE IS F.
000840        01 REG-ENTRADA-ENRIQ    PIC X(443).
000850
000860        FD TRANS-WK
000870             BLOCK CONTAINS 0 RECORDS
000880             RECORDING MODE IS F.
000890        01 REG-TRANS-WK         PIC X(640).
000900
001020        FD ACCT-MASTER
001030             BLOCK CONTAINS 0 RECORDS
001040             RECORDING MODE IS F.
001050        01 REG-ACCT-MAESTRO     PIC X(64).
001060
001070        FD ACCT-SYNC
001080             BLOCK CONTAINS 0 RECORDS
001090             RECORDING MODE IS F.
001100        01 REG-ACCT-SYNC        PIC X(640).
001110
001120        FD SALIDA-REPORTE
001130             BLOCK CONTAINS 0 RECORDS
001140             RECORDING MODE IS F.
001150        01 REG-SALIDA-REPORTE   PIC X(132).
001160
001170       **************************************
001180        WORKING-STORAGE SECTION.
001190       **************************************
001200        77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001210        77  FILLER        PIC X(26) VALUE '* CODIGOS RETORNO FILES  *'.
001220        77  WS-GAT-CODE      PIC XX    VALUE SPACES.
001230        77  WS-ENR-CODE      PIC XX    VALUE SPACES.
001240        77  WS-TRW-CODE      PIC XX    VALUE SPACES.
001260        77  WS-MAE-CODE      PIC XX    VALUE SPACES.
001270        77  WS-SYN-CODE      PIC XX    VALUE SPACES.
001280        77  WS-REP-CODE      PIC XX    VALUE SPACES.
001290
001300        77  WS-GATE-PASO     PIC X(01) VALUE 'N'.
001310            88  WS-EJECUTAR-UNIDAD3     VALUE 'S'.
001320            88  WS-OMITIR-UNIDAD3       VALUE 'N'.
001330
001340        01  WS-STATUS-FIN-R  PIC X.
001350            88  WS-FIN-ENRIQ           VALUE 'Y'.
001360            88  WS-NO-FIN-ENRIQ        VALUE 'N'.
001370        01  WS-STATUS-FIN-T  PIC X.
001380            88  WS-FIN-TRANS           VALUE 'Y'.
001390            88  WS-NO-FIN-TRANS        VALUE 'N'.
001400        01  WS-STATUS-FIN-M  PIC X.
001410            88  WS-FIN-MAESTRO         VALUE 'Y'.
001420            88  WS-NO-FIN-MAESTRO      VALUE 'N'.
001430
001440        77  WS-LOTE-ESTADO   PIC X(01) VALUE 'S'.
001450            88  WS-LOTE-VALIDO          VALUE 'S'.
001460            88  WS-LOTE-INVALIDO        VALUE 'N'.
001470
001480        77  FILLER       PIC X(26) VALUE '* LAYOUT PADRON SIAT     *'.
001490       **************************************
001500                COPY CPSIATR.
001510       **************************************
001520
001530        77  FILLER       PIC X(26) VALUE '* LAYOUT SALIDA CONTABLE *'.
001540       **************************************
001550                COPY CPSRACC.
001560       **************************************
001570
001580       ********  VISTA TABLA DE LOS 13 MONTOS DEL PADRON SIAT  *******
001590        01  WS-SIAT-MONTOS-TBL REDEFINES WS-SIAT-REG.
001600            03  FILLER            PIC X(171).
001610            03  SIAT-MONTO-TBL    OCCURS 13 TIMES PIC S9(12)V99.
001620            03  FILLER            PIC X(90).
001630
001640       ********  VISTA TABLA DE LOS 13 MONTOS DE SALES_REGISTERS *****
001650        01  WS-SR-MONTOS-TBL   REDEFINES WS-SR-REG.
001660            03  FILLER            PIC X(349).
001670            03  SR-MONTO-TBL      OCCURS 13 TIMES PIC S9(12)V99.
001680            03  FILLER            PIC X(109).
001690
001700        77  WS-MAP-IX-MONTO      PIC 9(02) COMP VALUE ZERO.
001710
001720       ********  CONVERSION DE FECHA - 4 FORMATOS ACEPTADOS  *********
001730        77  WS-MAP-FECHA-ENT     PIC X(10) VALUE SPACES.
001740        77  WS-MAP-FECHA-VALIDA  PIC X(01) VALUE 'S'.
001750        01  WS-MAP-FECHA-A  REDEFINES WS-MAP-FECHA-ENT.
001760            03  MFA-DIA           PIC X(02).
001770            03  MFA-SEP1          PIC X(01).
001780            03  MFA-MES           PIC X(02).
001790            03  MFA-SEP2          PIC X(01).
001800            03  MFA-ANIO          PIC X(04).
001810        01  WS-MAP-FECHA-B  REDEFINES WS-MAP-FECHA-ENT.
001820            03  MFB-ANIO          PIC X(04).
001830            03  MFB-SEP1          PIC X(01).
001840            03  MFB-MES           PIC X(02).
001850            03  MFB-SEP2          PIC X(01).
001860            03  MFB-DIA           PIC X(02).
001870
001880       ********  LIMPIEZA DE NIT (IGUAL CRITERIO QUE PGMVALID)  ******
001890        77  WS-MAP-NIT-ENT       PIC X(15) VALUE SPACES.
001900        77  WS-MAP-NIT-SAL       PIC X(15) VALUE SPACES.
001910        77  WS-MAP-NIT-IX-E      PIC 9(02) COMP VALUE ZERO.
001920        77  WS-MAP-NIT-IX-S      PIC 9(02) COMP VALUE ZERO.
001930        77  WS-MAP-NIT-CAR       PIC X(01) VALUE SPACE.
001940
001950       ********  DESPOJO GENERICO DE CEROS A LA IZQUIERDA  ***********
001960       ********  (NUM-FACTURA, SUCURSAL Y SECTOR)             ********
001970        77  WS-MAP-CEROS-ENT     PIC X(10) VALUE SPACES.
001980        77  WS-MAP-CEROS-SAL     PIC X(10) VALUE SPACES.
001990        77  WS-MAP-CEROS-LARGO   PIC 9(02) COMP VALUE ZERO.
002000        77  WS-MAP-CEROS-POS     PIC 9(02) COMP VALUE ZERO.
002010        77  WS-MAP-CEROS-POS-H   PIC 9(02) COMP VALUE ZERO.
002020        77  WS-MAP-CEROS-FLAG    PIC X(01) VALUE 'N'.
002030
002040       ********  VALIDACION POST-MAPEO DE LA FILA (6 CAMPOS)  ********
002050        77  WS-MAP-FILA-VALIDA   PIC X(01) VALUE 'S'.
002060
002070       ********  CONTADORES DEL MAPEO Y LA SINCRONIA  ****************
002080        77  WS-CANT-TOTAL-FILAS  PIC 9(07) COMP VALUE ZERO.
002090        77  WS-CANT-ADVERT-MONTO PIC 9(07) COMP VALUE ZERO.
002100        77  WS-CANT-ADVERT-FECHA PIC 9(07) COMP VALUE ZERO.
002110        77  WS-CANT-ERRORES-VALID PIC 9(07) COMP VALUE ZERO.
002120        77  WS-CANT-INSERTADOS   PIC 9(07) COMP VALUE ZERO.
002130        77  WS-CANT-ACTUALIZADOS PIC 9(07) COMP VALUE ZERO.
002140        77  WS-CANT-ERRORES-SYNC PIC 9(07) COMP VALUE ZERO.
002150
002160       ********  LINEAS DE LA SECCION SYNC DEL REPORTE  **************
002170        01  WS-LIN-SYNC-ENCAB.
002180            03  FILLER            PIC X(05) VALUE SPACES.
002190            03  FILLER            PIC X(30) VALUE
002200                'SYNC SECTION - UNIDAD 3'.
002210            03  FILLER            PIC X(97) VALUE SPACES.
002220
002230        01  WS-LIN-SYNC1.
002240            03  FILLER            PIC X(05) VALUE SPACES.
002250            03  FILLER            PIC X(14) VALUE 'FILAS TOTAL :'.
002260            03  LIN-SY-TOTAL      PIC ZZZ,ZZ9.
002270            03  FILLER            PIC X(05) VALUE SPACES.
002280            03  FILLER            PIC X(14) VALUE 'INSERTADAS :'.
002290            03  LIN-SY-INSERT     PIC ZZZ,ZZ9.
002300            03  FILLER            PIC X(05) VALUE SPACES.
002310            03  FILLER            PIC X(16) VALUE 'ACTUALIZADAS :'.
002320            03  LIN-SY-UPDATE     PIC ZZZ,ZZ9.
002330            03  FILLER            PIC X(52) VALUE SPACES.
002340
002350        01  WS-LIN-SYNC2.
002360            03  FILLER            PIC X(05) VALUE SPACES.
002370            03  FILLER            PIC X(20) VALUE 'ERRORES VALIDACION:'.
002380            03  LIN-SY-ERRVAL     PIC ZZZ,ZZ9.
002390            03  FILLER            PIC X(05) VALUE SPACES.
002400            03  FILLER            PIC X(20) VALUE 'ERRORES ESCRITURA :'.
002410            03  LIN-SY-ERRESC     PIC ZZZ,ZZ9.
002420            03  FILLER            PIC X(05) VALUE SPACES.
002430            03  FILLER            PIC X(12) VALUE 'ADVERT.MON:'.
002440            03  LIN-SY-ADVMON     PIC ZZZ,ZZ9.
002450            03  FILLER            PIC X(02) VALUE SPACES.
002460            03  FILLER            PIC X(12) VALUE 'ADVERT.FEC:'.
002470            03  LIN-SY-ADVFEC     PIC ZZZ,ZZ9.
002480            03  FILLER            PIC X(23) VALUE SPACES.
002490
002500        01  WS-LIN-SYNC-ESTADO.
002510            03  FILLER            PIC X(05) VALUE SPACES.
002520            03  FILLER            PIC X(18) VALUE 'RESULTADO SYNC  :'.
002530            03  LIN-SY-ESTADO     PIC X(20) VALUE SPACES.
002540            03  FILLER            PIC X(89) VALUE SPACES.
002550
002560        77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002570
002580       ***************************************************************.
002590        PROCEDURE DIVISION.
002600       **************************************
002610       *                                    *
002620       *  CUERPO PRINCIPAL DEL PROGRAMA     *
002630       *                                    *
002640       **************************************
002650        MAIN-PROGRAM.
002660
002670            PERFORM 1000-VERIF-COMPUERTA THRU F-1000-VERIF-COMPUERTA.
002680
002690            IF WS-EJECUTAR-UNIDAD3
002700               PERFORM 1500-INICIO       THRU F-1500-INICIO
002710               PERFORM 2000-PROCESO      THRU F-2000-PROCESO
002720                       UNTIL WS-FIN-ENRIQ
002730               PERFORM 4000-CERRAR-MAPEO THRU F-4000-CERRAR-MAPEO
002740               IF WS-LOTE-VALIDO
002750                  PERFORM 5000-SINCRONIZAR THRU F-5000-SINCRONIZAR
002760               END-IF
002770               PERFORM 8000-REPORTE-SYNC THRU F-8000-REPORTE-SYNC
002780            ELSE
002790               DISPLAY '* UNIDAD 3 OMITIDA - CONCILIACION NO APROBADA'
002800            END-IF.
002810
002820            PERFORM 9999-FINAL THRU F-9999-FINAL.
002830
002840        F-MAIN-PROGRAM. GOBACK.
002850
002860       **************************************
002870       *                                    *
002880       *  LEE EL ARCHIVO COMPUERTA GRABADO   *
002890       *  POR PGMVALID; SOLO SE EJECUTA LA   *
002900       *  SINCRONIA SI EL CONTENIDO ES PASO  *
002910       *                                    *
002920       **************************************
002930        1000-VERIF-COMPUERTA.
002940            MOVE 'N' TO WS-GATE-PASO.
002950            OPEN INPUT ENTRADA-GATE.
002960
002970            IF WS-GAT-CODE NOT = '00'
002980               DISPLAY '* ERROR EN OPEN ENTRADA-GATE = ' WS-GAT-CODE
002990            ELSE
003000               READ ENTRADA-GATE INTO REG-ENTRADA-GATE
003010                    AT END CONTINUE
003020               END-READ
003030               IF WS-GAT-CODE = '00'
003040                  AND REG-ENTRADA-GATE (1:4) = 'PASO'
003050                  MOVE 'S' TO WS-GATE-PASO
003060               END-IF
003070               CLOSE ENTRADA-GATE
003080            END-IF.
003090        F-1000-VERIF-COMPUERTA. EXIT.
003100
003110       **************************************
003120       *                                    *
003130       *  ABRE EL PADRON ENRIQUECIDO Y EL    *
003140       *  ARCHIVO DE TRABAJO DEL MAPEO       *
003150       *                                    *
003160       **************************************
003170        1500-INICIO.
003180            OPEN INPUT  ENTRADA-ENRIQ.
003190            OPEN OUTPUT TRANS-WK.
003200
003210            SET WS-NO-FIN-ENRIQ TO TRUE.
003220            SET WS-LOTE-VALIDO  TO TRUE.
003230
003240            PERFORM 2500-LEER-ENRIQ THRU F-2500-LEER-ENRIQ.
003250        F-1500-INICIO. EXIT.
003260
003270       **************************************
003280       *                                    *
003290       *  POR CADA FACTURA DEL PADRON        *
003300       *  ENRIQUECIDO (TODAS LAS MODALIDADES)*
003310       *  MAPEA AL LAY-OUT SALES_REGISTERS,  *
003320       *  VALIDA Y GRABA AL TRABAJO           *
003330       *                                    *
003340       **************************************
003350        2000-PROCESO.
003360            ADD 1 TO WS-CANT-TOTAL-FILAS.
003370            INITIALIZE WS-SR-REG.
003380
003390            PERFORM 2100-MAPEAR-CAMPOS THRU F-2100-MAPEAR-CAMPOS.
003400            PERFORM 2900-VALIDAR-FILA  THRU F-2900-VALIDAR-FILA.
003410
003420            WRITE REG-TRANS-WK FROM WS-SR-REG.
003430            IF WS-TRW-CODE NOT = '00'
003440               DISPLAY '* ERROR EN WRITE TRANS-WK = ' WS-TRW-CODE
003450               MOVE 9999 TO RETURN-CODE
003460            END-IF.
003470
003480            PERFORM 2500-LEER-ENRIQ THRU F-2500-LEER-ENRIQ.
003490        F-2000-PROCESO. EXIT.
003500
003510       **************************************
003520       *                                    *
003530       *  LEE EL SIGUIENTE REGISTRO DEL       *
003540       *  PADRON ENRIQUECIDO                 *
003550       *                                    *
003560       **************************************
003570        2500-LEER-ENRIQ.
003580            READ ENTRADA-ENRIQ INTO WS-SIAT-REG
003590                 AT END SET WS-FIN-ENRIQ TO TRUE.
003600        F-2500-LEER-ENRIQ. EXIT.
003610
003620       **************************************
003630       *                                    *
003640       *  MAPEO DE CAMPOS DIRECTOS Y LLAMADO *
003650       *  A LOS PARRAFOS DE NORMALIZACION    *
003660       *                                    *
003670       **************************************
003680        2100-MAPEAR-CAMPOS.
003690            MOVE SIAT-CODIGO-AUTORIZACION  TO SR-AUTHORIZATION-CODE.
003700            MOVE SIAT-NOMBRE-RAZON-SOCIAL  TO SR-CUSTOMER-NAME.
003710            MOVE SIAT-COMPLEMENTO          TO SR-COMPLEMENT.
003720            MOVE SIAT-ESTADO               TO SR-STATUS.
003730            MOVE SIAT-TIPO-VENTA           TO SR-SALE-TYPE.
003740            MOVE SIAT-ESTADO-CONSOLIDACION TO SR-CONSOLIDATION-STATUS.
003750            MOVE SIAT-CUF-MODALIDAD        TO SR-MODALITY.
003760            MOVE SIAT-CUF-TIPO-EMISION     TO SR-EMISSION-TYPE.
003770            MOVE SIAT-CUF-TIPO-FACTURA     TO SR-INVOICE-TYPE.
003780            MOVE 'TaxSalesValidator'       TO SR-AUTHOR.
003790
003800            PERFORM 2150-MAPEAR-CONTROL  THRU F-2150-MAPEAR-CONTROL.
003810            PERFORM 2160-MAPEAR-NIT      THRU F-2160-MAPEAR-NIT.
003820            PERFORM 2170-MAPEAR-MONTOS   THRU F-2170-MAPEAR-MONTOS.
003830            PERFORM 2180-MAPEAR-CREDITO  THRU F-2180-MAPEAR-CREDITO.
003840            PERFORM 2210-MAPEAR-FECHA    THRU F-2210-MAPEAR-FECHA.
003850            PERFORM 2240-MAPEAR-NUMFAC   THRU F-2240-MAPEAR-NUMFAC.
003860            PERFORM 2260-MAPEAR-SUCURSAL THRU F-2260-MAPEAR-SUCURSAL.
003870            PERFORM 2270-MAPEAR-SECTOR   THRU F-2270-MAPEAR-SECTOR.
003880        F-2100-MAPEAR-CAMPOS. EXIT.
003890
003900       **************************************
003910       *                                    *
003920       *  CODIGO DE CONTROL: EN BLANCO SE    *
003930       *  NORMALIZA A '0'                    *
003940       *                                    *
003950       **************************************
003960        2150-MAPEAR-CONTROL.
003970            IF SIAT-CODIGO-CONTROL = SPACES
003980               MOVE '0' TO SR-CONTROL-CODE
003990            ELSE
004000               MOVE SIAT-CODIGO-CONTROL TO SR-CONTROL-CODE
004010            END-IF.
004020        F-2150-MAPEAR-CONTROL. EXIT.
004030
004040       **************************************
004050       *                                    *
004060       *  LIMPIA EL NIT DEL CLIENTE: QUITA   *
004070       *  ESPACIOS, GUIONES Y PUNTOS Y PASA  *
004080       *  A MAYUSCULAS (MISMO CRITERIO QUE   *
004090       *  PGMVALID 2150-LIMPIAR-NIT-SIAT)    *
004100       *                                    *
004110       **************************************
004120        2160-MAPEAR-NIT.
004130            MOVE SIAT-NIT-CI-CLIENTE TO WS-MAP-NIT-ENT.
004140            MOVE SPACES TO WS-MAP-NIT-SAL.
004150            MOVE ZERO   TO WS-MAP-NIT-IX-S.
004160            PERFORM 2165-COPIAR-CAR-NIT THRU F-2165-COPIAR-CAR-NIT
004170                VARYING WS-MAP-NIT-IX-E FROM 1 BY 1
004180                        UNTIL WS-MAP-NIT-IX-E > 15.
004190            INSPECT WS-MAP-NIT-SAL
004200                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004210                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004220            MOVE WS-MAP-NIT-SAL TO SR-CUSTOMER-NIT.
004230        F-2160-MAPEAR-NIT. EXIT.
004240
004250        2165-COPIAR-CAR-NIT.
004260            MOVE WS-MAP-NIT-ENT (WS-MAP-NIT-IX-E:1) TO WS-MAP-NIT-CAR.
004270            IF WS-MAP-NIT-CAR NOT = SPACE AND NOT = '-' AND NOT = '.'
004280               ADD 1 TO WS-MAP-NIT-IX-S
004290               MOVE WS-MAP-NIT-CAR TO WS-MAP-NIT-SAL (WS-MAP-NIT-IX-S:1)
004300            END-IF.
004310        F-2165-COPIAR-CAR-NIT. EXIT.
004320
004330       **************************************
004340       *                                    *
004350       *  CONVIERTE LOS 13 MONTOS SIAT A LOS *
004360       *  13 MONTOS DE SALES_REGISTERS, VIA  *
004370       *  LA VISTA TABLA (0.00 SI NO ES       *
004380       *  NUMERICO)                          *
004390       *                                    *
004400       **************************************
004410        2170-MAPEAR-MONTOS.
004420            PERFORM 2175-MAPEAR-UN-MONTO THRU F-2175-MAPEAR-UN-MONTO
004430                VARYING WS-MAP-IX-MONTO FROM 1 BY 1
004440                        UNTIL WS-MAP-IX-MONTO > 13.
004450        F-2170-MAPEAR-MONTOS. EXIT.
004460
004470        2175-MAPEAR-UN-MONTO.
004480            IF SIAT-MONTO-TBL (WS-MAP-IX-MONTO) IS NUMERIC
004490               MOVE SIAT-MONTO-TBL (WS-MAP-IX-MONTO)
004500                 TO SR-MONTO-TBL (WS-MAP-IX-MONTO)
004510            ELSE
004520               MOVE ZERO TO SR-MONTO-TBL (WS-MAP-IX-MONTO)
004530               ADD 1 TO WS-CANT-ADVERT-MONTO
004540            END-IF.
004550        F-2175-MAPEAR-UN-MONTO. EXIT.
004560
004570       **************************************
004580       *                                    *
004590       *  DERIVA EL INDICADOR DE DERECHO A   *
004600       *  CREDITO FISCAL A PARTIR DEL        *
004610       *  DEBITO FISCAL YA MAPEADO           *
004620       *                                    *
004630       **************************************
004640        2180-MAPEAR-CREDITO.
004650            IF SR-DEBIT-TAX-AMOUNT > 0
004660               SET SR-TIENE-CREDITO-FISCAL    TO TRUE
004670            ELSE
004680               SET SR-NO-TIENE-CREDITO-FISCAL TO TRUE
004690            END-IF.
004700        F-2180-MAPEAR-CREDITO. EXIT.
004710
004720       **************************************
004730       *                                    *
004740       *  CONVIERTE LA FECHA DE FACTURA A    *
004750       *  AAAA-MM-DD, ACEPTANDO AAAA-MM-DD,  *
004760       *  DD/MM/AAAA, AAAA/MM/DD Y           *
004770       *  DD-MM-AAAA (SOLICITUD Y2K 1999)    *
004780       *                                    *
004790       **************************************
004800        2210-MAPEAR-FECHA.
004810            MOVE SIAT-FECHA-FACTURA TO WS-MAP-FECHA-ENT.
004820            MOVE 'S' TO WS-MAP-FECHA-VALIDA.
004830
004840            IF WS-MAP-FECHA-ENT = SPACES
004850               MOVE 'N' TO WS-MAP-FECHA-VALIDA
004860            ELSE
004870               IF WS-MAP-FECHA-ENT (3:1) IS NUMERIC
004880                  PERFORM 2215-ARMAR-FECHA-ANIO-1RO
004890                      THRU F-2215-ARMAR-FECHA-ANIO-1RO
004900               ELSE
004910                  PERFORM 2220-ARMAR-FECHA-DIA-1RO
004920                      THRU F-2220-ARMAR-FECHA-DIA-1RO
004930               END-IF
004940            END-IF.
004950
004960            IF WS-MAP-FECHA-VALIDA = 'N'
004970               MOVE SPACES TO SR-INVOICE-DATE
004980               ADD 1 TO WS-CANT-ADVERT-FECHA
004990            END-IF.
005000        F-2210-MAPEAR-FECHA. EXIT.
005010
005020        2215-ARMAR-FECHA-ANIO-1RO.
005030            IF MFB-ANIO IS NUMERIC AND MFB-MES IS NUMERIC
005040                                  AND MFB-DIA IS NUMERIC
005050               MOVE MFB-ANIO TO SR-FEC-V-ANIO
005060               MOVE MFB-MES  TO SR-FEC-V-MES
005070               MOVE MFB-DIA  TO SR-FEC-V-DIA
005080               MOVE '-'      TO SR-FEC-V-GUION-1
005090               MOVE '-'      TO SR-FEC-V-GUION-2
005100            ELSE
005110               MOVE 'N' TO WS-MAP-FECHA-VALIDA
005120            END-IF.
005130        F-2215-ARMAR-FECHA-ANIO-1RO. EXIT.
005140
005150        2220-ARMAR-FECHA-DIA-1RO.
005160            IF MFA-DIA IS NUMERIC AND MFA-MES IS NUMERIC
005170                                 AND MFA-ANIO IS NUMERIC
005180               MOVE MFA-ANIO TO SR-FEC-V-ANIO
005190               MOVE MFA-MES  TO SR-FEC-V-MES
005200               MOVE MFA-DIA  TO SR-FEC-V-DIA
005210               MOVE '-'      TO SR-FEC-V-GUION-1
005220               MOVE '-'      TO SR-FEC-V-GUION-2
005230            ELSE
005240               MOVE 'N' TO WS-MAP-FECHA-VALIDA
005250            END-IF.
005260        F-2220-ARMAR-FECHA-DIA-1RO. EXIT.
005270
005280       **************************************
005290       *                                    *
005300       *  NUMERO DE FACTURA: QUITA CEROS A   *
005310       *  LA IZQUIERDA; SI QUEDA TODO EN     *
005320       *  CERO CONSERVA EL VALOR ORIGINAL    *
005330       *                                    *
005340       **************************************
005350        2240-MAPEAR-NUMFAC.
005360            MOVE SPACES TO WS-MAP-CEROS-ENT.
005370            MOVE SIAT-CUF-NUM-FACTURA TO WS-MAP-CEROS-ENT (1:10).
005380            MOVE 10 TO WS-MAP-CEROS-LARGO.
005390            PERFORM 2280-DESPOJAR-CEROS THRU F-2280-DESPOJAR-CEROS.
005400
005410            IF WS-MAP-CEROS-FLAG = 'S'
005420               MOVE WS-MAP-CEROS-SAL TO SR-INVOICE-NUMBER
005430            ELSE
005440               MOVE SIAT-CUF-NUM-FACTURA TO SR-INVOICE-NUMBER
005450            END-IF.
005460        F-2240-MAPEAR-NUMFAC. EXIT.
005470
005480       **************************************
005490       *                                    *
005500       *  SUCURSAL: QUITA CEROS A LA         *
005510       *  IZQUIERDA; SI QUEDA TODO EN CERO   *
005520       *  SE GRABA '0'                       *
005530       *                                    *
005540       **************************************
005550        2260-MAPEAR-SUCURSAL.
005560            MOVE SPACES TO WS-MAP-CEROS-ENT.
005570            MOVE SIAT-CUF-SUCURSAL TO WS-MAP-CEROS-ENT (1:4).
005580            MOVE 4 TO WS-MAP-CEROS-LARGO.
005590            PERFORM 2280-DESPOJAR-CEROS THRU F-2280-DESPOJAR-CEROS.
005600
005610            IF WS-MAP-CEROS-FLAG = 'S'
005620               MOVE WS-MAP-CEROS-SAL TO SR-BRANCH-OFFICE
005630            ELSE
005640               MOVE '0' TO SR-BRANCH-OFFICE
005650            END-IF.
005660        F-2260-MAPEAR-SUCURSAL. EXIT.
005670
005680       **************************************
005690       *                                    *
005700       *  SECTOR: QUITA CEROS A LA           *
005710       *  IZQUIERDA; SI QUEDA TODO EN CERO   *
005720       *  SE GRABA '0'                       *
005730       *                                    *
005740       **************************************
005750        2270-MAPEAR-SECTOR.
005760            MOVE SPACES TO WS-MAP-CEROS-ENT.
005770            MOVE SIAT-CUF-SECTOR TO WS-MAP-CEROS-ENT (1:2).
005780            MOVE 2 TO WS-MAP-CEROS-LARGO.
005790            PERFORM 2280-DESPOJAR-CEROS THRU F-2280-DESPOJAR-CEROS.
005800
005810            IF WS-MAP-CEROS-FLAG = 'S'
005820               MOVE WS-MAP-CEROS-SAL TO SR-SECTOR
005830            ELSE
005840               MOVE '0' TO SR-SECTOR
005850            END-IF.
005860        F-2270-MAPEAR-SECTOR. EXIT.
005870
005880       **************************************
005890       *                                    *
005900       *  RUTINA GENERICA DE DESPOJO DE      *
005910       *  CEROS A LA IZQUIERDA, REUTILIZADA  *
005920       *  PARA NUM-FACTURA, SUCURSAL Y       *
005930       *  SECTOR (SOLICITUD 2981)            *
005940       *                                    *
005950       **************************************
005960        2280-DESPOJAR-CEROS.
005970            MOVE ZERO TO WS-MAP-CEROS-POS-H.
005980            MOVE 'N'  TO WS-MAP-CEROS-FLAG.
005990            PERFORM 2285-BUSCAR-NOCERO THRU F-2285-BUSCAR-NOCERO
006000                VARYING WS-MAP-CEROS-POS FROM 1 BY 1
006010                  UNTIL WS-MAP-CEROS-POS > WS-MAP-CEROS-LARGO
006020                        OR WS-MAP-CEROS-FLAG = 'S'.
006030
006040            MOVE SPACES TO WS-MAP-CEROS-SAL.
006050            IF WS-MAP-CEROS-FLAG = 'S'
006060               MOVE WS-MAP-CEROS-ENT (WS-MAP-CEROS-POS-H:)
006070                 TO WS-MAP-CEROS-SAL
006080            END-IF.
006090        F-2280-DESPOJAR-CEROS. EXIT.
006100
006110        2285-BUSCAR-NOCERO.
006120            IF WS-MAP-CEROS-ENT (WS-MAP-CEROS-POS:1) NOT = '0'
006130               MOVE 'S' TO WS-MAP-CEROS-FLAG
006140               MOVE WS-MAP-CEROS-POS TO WS-MAP-CEROS-POS-H
006150            END-IF.
006160        F-2285-BUSCAR-NOCERO. EXIT.
006170
006180       **************************************
006190       *                                    *
006200       *  VALIDA LOS 6 CAMPOS OBLIGATORIOS   *
006210       *  DE LA FILA MAPEADA; CUALQUIER      *
006220       *  VIOLACION INVALIDA TODO EL LOTE    *
006230       *  (SOLICITUD 3340 - TODO-O-NADA)     *
006240       *                                    *
006250       **************************************
006260        2900-VALIDAR-FILA.
006270            MOVE 'S' TO WS-MAP-FILA-VALIDA.
006280
006290            IF SR-INVOICE-DATE       = SPACES
006300               MOVE 'N' TO WS-MAP-FILA-VALIDA
006310            END-IF.
006320            IF SR-INVOICE-NUMBER     = SPACES
006330               MOVE 'N' TO WS-MAP-FILA-VALIDA
006340            END-IF.
006350            IF SR-AUTHORIZATION-CODE = SPACES
006360               MOVE 'N' TO WS-MAP-FILA-VALIDA
006370            END-IF.
006380            IF SR-CUSTOMER-NIT       = SPACES
006390               MOVE 'N' TO WS-MAP-FILA-VALIDA
006400            END-IF.
006410            IF SR-CUSTOMER-NAME      = SPACES
006420               MOVE 'N' TO WS-MAP-FILA-VALIDA
006430            END-IF.
006435            IF SR-TOTAL-SALE-AMOUNT   = SPACES
006436               MOVE 'N' TO WS-MAP-FILA-VALIDA
006437            END-IF.
006440
006450            IF WS-MAP-FILA-VALIDA = 'N'
006460               ADD 1 TO WS-CANT-ERRORES-VALID
006470               SET WS-LOTE-INVALIDO TO TRUE
006480            END-IF.
006490        F-2900-VALIDAR-FILA. EXIT.
006500
006510       **************************************
006520       *                                    *
006530       *  CIERRA EL PADRON ENRIQUECIDO Y EL  *
006540       *  ARCHIVO DE TRABAJO DEL MAPEO       *
006550       *                                    *
006560       **************************************
006570        4000-CERRAR-MAPEO.
006580            CLOSE ENTRADA-ENRIQ.
006590            CLOSE TRANS-WK.
006600        F-4000-CERRAR-MAPEO. EXIT.
006610
006620       **************************************
006630       *                                    *
006640       *  RELEE LAS FILAS MAPEADAS Y LAS     *
006650       *  CLASIFICA CONTRA EL MAESTRO        *
006660       *  CONTABLE EXISTENTE (ALTA/MOD.). EL *
006665       *  PASO A PRODUCE TRANS-WK EN EL      *
006667       *  MISMO ORDEN DEL PADRON ENRIQUECIDO,*
006668       *  QUE YA LLEGA POR CUF (MRJ012)      *
006670       *                                    *
006680       **************************************
006700        5000-SINCRONIZAR.
006750            OPEN INPUT  TRANS-WK.
006760            OPEN INPUT  ACCT-MASTER.
006770            OPEN OUTPUT ACCT-SYNC.
006780
006790            SET WS-NO-FIN-TRANS   TO TRUE.
006800            SET WS-NO-FIN-MAESTRO TO TRUE.
006810
006820            PERFORM 5500-LEER-TRANS   THRU F-5500-LEER-TRANS.
006830            PERFORM 5550-LEER-MAESTRO THRU F-5550-LEER-MAESTRO.
006840
006850            PERFORM 5600-CLASIFICAR THRU F-5600-CLASIFICAR
006860                    UNTIL WS-FIN-TRANS.
006870
006880            CLOSE TRANS-WK ACCT-MASTER ACCT-SYNC.
006890        F-5000-SINCRONIZAR. EXIT.
006900
006910       **************************************
006920       *                                    *
006930       *  LEE LA SIGUIENTE FILA MAPEADA,     *
006940       *  YA EN ORDEN DE CODIGO AUTORIZACION *
006950       *  POR HEREDAR EL ORDEN DEL PADRON     *
006955       *  ENRIQUECIDO (MRJ012)               *
006960       **************************************
006970        5500-LEER-TRANS.
006980            READ TRANS-WK INTO WS-SR-REG
006990                 AT END SET WS-FIN-TRANS TO TRUE.
007000        F-5500-LEER-TRANS. EXIT.
007010
007020       **************************************
007030       *                                    *
007040       *  AVANZA EN EL MAESTRO CONTABLE      *
007050       *  (SOLO CLAVE, YA ORDENADO)          *
007060       *                                    *
007070       **************************************
007080        5550-LEER-MAESTRO.
007090            READ ACCT-MASTER AT END SET WS-FIN-MAESTRO TO TRUE.
007100        F-5550-LEER-MAESTRO. EXIT.
007110
007120       **************************************
007130       *                                    *
007140       *  AVANZA EL MAESTRO HASTA ALCANZAR O *
007150       *  SUPERAR LA CLAVE DE LA FILA ACTUAL *
007160       *  Y CLASIFICA: SI COINCIDE ES        *
007170       *  MODIFICACION, SI NO ES ALTA. UN     *
007180       *  ERROR DE ESCRITURA ABANDONA TODA   *
007185       *  LA SINCRONIA (TODO-O-NADA 3340)    *
007190       **************************************
007200        5600-CLASIFICAR.
007210            PERFORM 5550-LEER-MAESTRO THRU F-5550-LEER-MAESTRO
007220                UNTIL WS-FIN-MAESTRO
007230                   OR REG-ACCT-MAESTRO NOT < SR-AUTHORIZATION-CODE.
007240
007250            IF NOT WS-FIN-MAESTRO
007260               AND REG-ACCT-MAESTRO = SR-AUTHORIZATION-CODE
007270               ADD 1 TO WS-CANT-ACTUALIZADOS
007280            ELSE
007290               ADD 1 TO WS-CANT-INSERTADOS
007300            END-IF.
007310
007320            WRITE REG-ACCT-SYNC FROM WS-SR-REG.
007330            IF WS-SYN-CODE NOT = '00'
007340               DISPLAY '* ERROR EN WRITE ACCT-SYNC = ' WS-SYN-CODE
007350               ADD 1 TO WS-CANT-ERRORES-SYNC
007355               SET WS-LOTE-INVALIDO TO TRUE
007358               SET WS-FIN-TRANS     TO TRUE
007360               MOVE 9999 TO RETURN-CODE
007370            ELSE
007375               PERFORM 5500-LEER-TRANS THRU F-5500-LEER-TRANS
007380            END-IF.
007400        F-5600-CLASIFICAR. EXIT.
007410
007420       **************************************
007430       *                                    *
007440       *  AGREGA LA SECCION SYNC AL MISMO    *
007450       *  REPORTE RESUMEN DE VALIDACION QUE  *
007460       *  EMITIO PGMVALID (OPEN EXTEND)      *
007470       *                                    *
007480       **************************************
007490        8000-REPORTE-SYNC.
007500            OPEN EXTEND SALIDA-REPORTE.
007510            IF WS-REP-CODE NOT = '00'
007520               DISPLAY '* ERROR EN OPEN EXTEND SALIDA-REPORTE = '
007530                                              WS-REP-CODE
007540               MOVE 9999 TO RETURN-CODE
007550            ELSE
007560               WRITE REG-SALIDA-REPORTE FROM WS-LIN-SYNC-ENCAB.
007570
007580               MOVE WS-CANT-TOTAL-FILAS  TO LIN-SY-TOTAL.
007590               MOVE WS-CANT-INSERTADOS   TO LIN-SY-INSERT.
007600               MOVE WS-CANT-ACTUALIZADOS TO LIN-SY-UPDATE.
007610               WRITE REG-SALIDA-REPORTE FROM WS-LIN-SYNC1.
007620
007630               MOVE WS-CANT-ERRORES-VALID TO LIN-SY-ERRVAL.
007640               MOVE WS-CANT-ERRORES-SYNC  TO LIN-SY-ERRESC.
007650               MOVE WS-CANT-ADVERT-MONTO  TO LIN-SY-ADVMON.
007660               MOVE WS-CANT-ADVERT-FECHA  TO LIN-SY-ADVFEC.
007670               WRITE REG-SALIDA-REPORTE FROM WS-LIN-SYNC2.
007680
007690               IF WS-LOTE-VALIDO
007700                  MOVE 'SINCRONIZADO'     TO LIN-SY-ESTADO
007710               ELSE
007720                  MOVE 'LOTE RECHAZADO'   TO LIN-SY-ESTADO
007730               END-IF.
007740               WRITE REG-SALIDA-REPORTE FROM WS-LIN-SYNC-ESTADO.
007750
007760               CLOSE SALIDA-REPORTE
007770            END-IF.
007780        F-8000-REPORTE-SYNC. EXIT.
007790
007800       **************************************
007810       *                                    *
007820       *  CUERPO FINAL - MENSAJE DE CONSOLA  *
007830       *                                    *
007840       **************************************
007850        9999-FINAL.
007860            DISPLAY '*****************************************'.
007870            DISPLAY '  UNIDAD 3 - MAPEO Y SINCRONIA - RESUMEN '.
007880            DISPLAY '*****************************************'.
007890            DISPLAY '  CORRIO LA UNIDAD 3   : ' WS-GATE-PASO.
007900            DISPLAY '  FILAS MAPEADAS       : ' WS-CANT-TOTAL-FILAS.
007910            DISPLAY '  ERRORES VALIDACION   : ' WS-CANT-ERRORES-VALID.
007920            DISPLAY '  INSERTADAS           : ' WS-CANT-INSERTADOS.
007930            DISPLAY '  ACTUALIZADAS         : ' WS-CANT-ACTUALIZADOS.
007940        F-9999-FINAL.
007950            EXIT.
