000100******************************************************************
000200*    COPYBOOK   CPINVR                                            *
000300*    LAY-OUT REGISTRO FACTURA DEL SISTEMA DE INVENTARIOS          *
000400*    EXTRACTO MENSUAL DEL SISTEMA PROPIO DE FACTURACION           *
000500*    USADO POR PGMVALID PARA CRUZAR CONTRA EL PADRON SIAT         *
000600******************************************************************
000700*    MANTENIMIENTO DE COPYBOOK                                    *
000800******************************************************************
000900*  FECHA     *    DETALLE                          * COD  *
001000**************************************************************
001100*  22/06/1992* ALTA ORIGINAL - EXTRACTO INVENTARIOS * MRJ01*
001200*  21/02/1999* AJUSTE Y2K CAMPO INV-FECHA-FAC       * JQG03*
001300**************************************************************
001400 01  WS-INV-REG.
001500     03  INV-CUF                    PIC X(64) VALUE SPACES.
001600     03  INV-FECHA-FAC              PIC X(10) VALUE SPACES.
001700     03  INV-NUMERO-FACTURA         PIC 9(10) VALUE ZEROS.
001800     03  INV-CLIENTE-NIT            PIC X(15) VALUE SPACES.
001900     03  INV-CLIENTE-FACTURA        PIC X(60) VALUE SPACES.
002000     03  INV-TOTAL                  PIC S9(12)V99 VALUE ZEROS.
002100     03  INV-ESTADO                 PIC X(01) VALUE SPACES.
002200         88  INV-ESTA-ANULADA            VALUE '1'.
002300         88  INV-ESTA-VIGENTE            VALUE '0'.
002400     03  INV-CODIGO-SUCURSAL        PIC 9(04) VALUE ZEROS.
002500     03  FILLER                     PIC X(10) VALUE SPACES.
002600*    ------------------------------------------------------
002700*    VISTA REDEFINIDA - DESCOMPONE INV-FECHA-FAC AAAA-MM-DD
002800*    PARA EL CRUCE DE FECHAS CONTRA EL PADRON SIAT
002900*    ------------------------------------------------------
003000 01  FILLER REDEFINES WS-INV-REG.
003100     03  FILLER                     PIC X(64).
003200     03  INV-FEC-V.
003300         05  INV-FEC-V-ANIO         PIC 9(04).
003400         05  INV-FEC-V-GUION-1      PIC X.
003500         05  INV-FEC-V-MES          PIC 99.
003600         05  INV-FEC-V-GUION-2      PIC X.
003700         05  INV-FEC-V-DIA          PIC 99.
003800     03  FILLER                     PIC X(114).
003900*
