000100******************************************************************
000200*    COPYBOOK   CPSIATR                                           *
000300*    LAY-OUT REGISTRO VENTAS SIAT  -  PADRON ENRIQUECIDO CUF      *
000400*    UNA LINEA POR FACTURA ELECTRONICA INFORMADA POR EL SIAT      *
000500*    LUEGO DE PASAR POR EL DECODIFICADOR DE CUF (PGMCUFEX)        *
000600******************************************************************
000700*    MANTENIMIENTO DE COPYBOOK                                    *
000800******************************************************************
000900*  FECHA     *    DETALLE                          * COD  *
001000**************************************************************
001100*  14/03/1991* ALTA ORIGINAL - PADRON VENTAS SIAT   * MRJ01*
001200*  19/07/1993* SE AGREGAN 8 CAMPOS DECODIFICADOS CUF* EPZ02*
001300*  21/02/1999* AJUSTE Y2K CAMPO FECHA-FACTURA       * JQG03*
001400**************************************************************
001500 01  WS-SIAT-REG.
001600*    ------------------------------------------------------
001700*    TRAMO 1 - DATOS TAL COMO LLEGAN DEL PADRON DEL SIAT
001800*    ------------------------------------------------------
001900     03  SIAT-NRO                   PIC 9(07) VALUE ZEROS.
002000     03  SIAT-FECHA-FACTURA         PIC X(10) VALUE SPACES.
002100     03  SIAT-NRO-FACTURA           PIC 9(10) VALUE ZEROS.
002200     03  SIAT-CODIGO-AUTORIZACION   PIC X(64) VALUE SPACES.
002300     03  SIAT-NIT-CI-CLIENTE        PIC X(15) VALUE SPACES.
002400     03  SIAT-COMPLEMENTO           PIC X(05) VALUE SPACES.
002500     03  SIAT-NOMBRE-RAZON-SOCIAL   PIC X(60) VALUE SPACES.
002600     03  SIAT-IMPORTE-TOTAL-VENTA   PIC S9(12)V99 VALUE ZEROS.
002700     03  SIAT-IMPORTE-ICE           PIC S9(12)V99 VALUE ZEROS.
002800     03  SIAT-IMPORTE-IEHD          PIC S9(12)V99 VALUE ZEROS.
002900     03  SIAT-IMPORTE-IPJ           PIC S9(12)V99 VALUE ZEROS.
003000     03  SIAT-TASAS                 PIC S9(12)V99 VALUE ZEROS.
003100     03  SIAT-OTROS-NO-SUJETOS-IVA  PIC S9(12)V99 VALUE ZEROS.
003200     03  SIAT-EXPORTACIONES-EXENTAS PIC S9(12)V99 VALUE ZEROS.
003300     03  SIAT-VENTAS-TASA-CERO      PIC S9(12)V99 VALUE ZEROS.
003400     03  SIAT-SUBTOTAL              PIC S9(12)V99 VALUE ZEROS.
003500     03  SIAT-DESCUENTOS-IVA        PIC S9(12)V99 VALUE ZEROS.
003600     03  SIAT-IMPORTE-GIFT-CARD     PIC S9(12)V99 VALUE ZEROS.
003700     03  SIAT-BASE-DEBITO-FISCAL    PIC S9(12)V99 VALUE ZEROS.
003800     03  SIAT-DEBITO-FISCAL         PIC S9(12)V99 VALUE ZEROS.
003900     03  SIAT-ESTADO                PIC X(10) VALUE SPACES.
004000         88  SIAT-ES-VALIDA              VALUE 'VALIDA'.
004100         88  SIAT-ES-ANULADA             VALUE 'ANULADA'.
004200     03  SIAT-CODIGO-CONTROL        PIC X(20) VALUE SPACES.
004300     03  SIAT-TIPO-VENTA            PIC X(10) VALUE SPACES.
004400     03  SIAT-ESTADO-CONSOLIDACION  PIC X(15) VALUE SPACES.
004500*    ------------------------------------------------------
004600*    TRAMO 2 - CAMPOS DECODIFICADOS DEL CUF (UNIDAD 1)
004700*    VER PGMCUFEX PARRAFO 2300-CALC-DECIMAL-THRU-EXIT
004800*    ------------------------------------------------------
004900     03  SIAT-CUF-SUCURSAL          PIC X(04) VALUE SPACES.
005000     03  SIAT-CUF-MODALIDAD         PIC X(01) VALUE SPACES.
005100         88  SIAT-CUF-MOD-ELECTRONICA    VALUE '1'.
005200         88  SIAT-CUF-MOD-COMPUTARIZADA  VALUE '2'.
005300         88  SIAT-CUF-MOD-ALQUILER       VALUE '3'.
005400     03  SIAT-CUF-TIPO-EMISION      PIC X(01) VALUE SPACES.
005500     03  SIAT-CUF-TIPO-FACTURA      PIC X(01) VALUE SPACES.
005600     03  SIAT-CUF-SECTOR            PIC X(02) VALUE SPACES.
005700     03  SIAT-CUF-NUM-FACTURA       PIC X(10) VALUE SPACES.
005800     03  SIAT-CUF-PV                PIC X(04) VALUE SPACES.
005900     03  SIAT-CUF-AUTOVERIFICADOR   PIC X(01) VALUE SPACES.
006000     03  SIAT-CUF-IND-ERROR         PIC X(01) VALUE SPACES.
006100         88  SIAT-CUF-EXTRAJO-BIEN       VALUE 'N'.
006200         88  SIAT-CUF-EXTRAJO-ERROR      VALUE 'E'.
006300     03  FILLER                     PIC X(10) VALUE SPACES.
006400*    ------------------------------------------------------
006500*    VISTA REDEFINIDA - DESCOMPONE FECHA-FACTURA DD/MM/AAAA
006600*    PARA EL CONVERSOR DE FECHAS DE PGMSASMP (CORTE Y2K 1999)
006700*    ------------------------------------------------------
006800 01  FILLER REDEFINES WS-SIAT-REG.
006900     03  FILLER                     PIC X(07).
007000     03  SIAT-FEC-V.
007100         05  SIAT-FEC-V-DIA         PIC 99.
007200         05  SIAT-FEC-V-BARRA-1     PIC X.
007300         05  SIAT-FEC-V-MES         PIC 99.
007400         05  SIAT-FEC-V-BARRA-2     PIC X.
007500         05  SIAT-FEC-V-SIGLO       PIC 99.
007600         05  SIAT-FEC-V-ANIO        PIC 99.
007700     03  FILLER                     PIC X(426).
007800*
