000100******************************************************************
000200*    COPYBOOK   CPSRACC                                           *
000300*    LAY-OUT REGISTRO SALES_REGISTERS  -  SALIDA CONTABLE         *
000400*    FORMATO QUE RECIBE EL SISTEMA CONTABLE LUEGO DEL MAPEO       *
000500*    DE CAMPOS SIAT (VER PGMSASMP)                                *
000600******************************************************************
000700*    MANTENIMIENTO DE COPYBOOK                                    *
000800******************************************************************
000900*  FECHA     *    DETALLE                          * COD  *
001000**************************************************************
001100*  09/11/1993* ALTA ORIGINAL - SALIDA SALES_REGISTERS* EPZ02*
001200*  21/02/1999* AJUSTE Y2K CAMPO SR-INVOICE-DATE      * JQG03*
001300*  10/11/2001* SE AGREGA INDICADOR CREDITO FISCAL    * MRJ04*
001400**************************************************************
001500 01  WS-SR-REG.
001600     03  SR-INVOICE-DATE            PIC X(10) VALUE SPACES.
001700     03  SR-INVOICE-NUMBER          PIC X(15) VALUE SPACES.
001800     03  SR-AUTHORIZATION-CODE      PIC X(64) VALUE SPACES.
001900     03  SR-CUSTOMER-NIT            PIC X(15) VALUE SPACES.
002000     03  SR-COMPLEMENT              PIC X(05) VALUE SPACES.
002100     03  SR-CUSTOMER-NAME           PIC X(240) VALUE SPACES.
002200     03  SR-TOTAL-SALE-AMOUNT       PIC S9(12)V99 VALUE ZEROS.
002300     03  SR-ICE-AMOUNT              PIC S9(12)V99 VALUE ZEROS.
002400     03  SR-IEHD-AMOUNT             PIC S9(12)V99 VALUE ZEROS.
002500     03  SR-IPJ-AMOUNT              PIC S9(12)V99 VALUE ZEROS.
002600     03  SR-FEES-AMOUNT             PIC S9(12)V99 VALUE ZEROS.
002700     03  SR-OTHER-NON-VAT-AMOUNT    PIC S9(12)V99 VALUE ZEROS.
002800     03  SR-EXPORTS-EXEMPT-AMOUNT   PIC S9(12)V99 VALUE ZEROS.
002900     03  SR-ZERO-RATE-AMOUNT        PIC S9(12)V99 VALUE ZEROS.
003000     03  SR-SUBTOTAL-AMOUNT         PIC S9(12)V99 VALUE ZEROS.
003100     03  SR-DISCOUNTS-AMOUNT        PIC S9(12)V99 VALUE ZEROS.
003200     03  SR-GIFT-CARD-AMOUNT        PIC S9(12)V99 VALUE ZEROS.
003300     03  SR-DEBIT-BASE-AMOUNT       PIC S9(12)V99 VALUE ZEROS.
003400     03  SR-DEBIT-TAX-AMOUNT        PIC S9(12)V99 VALUE ZEROS.
003500     03  SR-STATUS                  PIC X(10) VALUE SPACES.
003600     03  SR-CONTROL-CODE            PIC X(20) VALUE SPACES.
003700     03  SR-SALE-TYPE               PIC X(10) VALUE SPACES.
003800     03  SR-RIGHT-TO-TAX-CREDIT     PIC 9(01) VALUE ZERO.
003900         88  SR-TIENE-CREDITO-FISCAL     VALUE 1.
004000         88  SR-NO-TIENE-CREDITO-FISCAL  VALUE 0.
004100     03  SR-CONSOLIDATION-STATUS    PIC X(15) VALUE SPACES.
004200     03  SR-BRANCH-OFFICE           PIC X(04) VALUE SPACES.
004300     03  SR-MODALITY                PIC X(01) VALUE SPACES.
004400     03  SR-EMISSION-TYPE           PIC X(01) VALUE SPACES.
004500     03  SR-INVOICE-TYPE            PIC X(01) VALUE SPACES.
004600     03  SR-SECTOR                  PIC X(02) VALUE SPACES.
004700     03  SR-AUTHOR                  PIC X(20) VALUE SPACES.
004800     03  FILLER                     PIC X(24) VALUE SPACES.
004900*    ------------------------------------------------------
005000*    VISTA REDEFINIDA - DESCOMPONE SR-INVOICE-DATE AAAA-MM-DD
005100*    PARA VALIDACION DE FECHA YA NORMALIZADA ANTES DE GRABAR
005200*    ------------------------------------------------------
005300 01  FILLER REDEFINES WS-SR-REG.
005400     03  SR-FEC-V.
005500         05  SR-FEC-V-ANIO          PIC 9(04).
005600         05  SR-FEC-V-GUION-1       PIC X.
005700         05  SR-FEC-V-MES           PIC 99.
005800         05  SR-FEC-V-GUION-2       PIC X.
005900         05  SR-FEC-V-DIA           PIC 99.
006000     03  FILLER                     PIC X(630).
006100*
