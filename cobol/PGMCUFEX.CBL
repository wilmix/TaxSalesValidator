000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.    PGMCUFEX.
000120        AUTHOR.        M. ROJAS.
000130        INSTALLATION.  DEPARTAMENTO SISTEMAS - CONTABILIDAD.
000140        DATE-WRITTEN.  14/03/1991.
000150        DATE-COMPILED. 14/03/1991.
000160        SECURITY.      USO INTERNO - NO MODIFICAR SIN AUTORIZACION.
000170       **********************************************************
000180       *                                                        *
000190       *  PROGRAMA PARA DECODIFICAR EL CODIGO DE AUTORIZACION   *
000200       *  UNICO (CUF) DE CADA FACTURA DEL PADRON DE VENTAS DEL  *
000210       *  SIAT. SE TOMAN LOS PRIMEROS 42 DIGITOS HEXADECIMALES  *
000220       *  DEL CUF, SE CONVIERTEN A SU REPRESENTACION DECIMAL Y  *
000230       *  SE EXTRAEN 8 CAMPOS EN POSICIONES FIJAS DE LA COLA    *
000240       *  DE ESA CADENA. EL PADRON QUEDA ENRIQUECIDO CON ESOS   *
000250       *  8 CAMPOS PARA SER USADO POR PGMVALID Y PGMSASMP.      *
000260       *                                                        *
000270       **********************************************************
000280       *      MANTENIMIENTO DE PROGRAMA                         *
000290       **********************************************************
000300       *  FECHA     *    DETALLE                        * COD  *
000310       **************************************************************
000320       *  14/03/1991* ALTA ORIGINAL                       * MRJ001*
000330       *  02/08/1991* CORRECCION VALIDACION HEXADECIMAL   * MRJ002*
000340       *  19/07/1993* SE AGREGA REPORTE DE TASA DE EXITO  * EPZ003*
000350       *  21/02/1999* REVISION Y2K - NO AFECTA ESTE PGM,  * JQG004*
000360       *              SE DEJA CONSTANCIA EN BITACORA      * JQG004*
000370       *  30/11/1999* AJUSTE COLUMNAS SALIDA ENRIQUECIDA  * JQG005*
000380       *  15/05/2001* CORRECCION LONGITUD MINIMA DE COLA  * MRJ006*
000390       *              (ERA 20, DEBE SER 24 POR NORMATIVA) * MRJ006*
000400       *  08/09/2003* SE ACEPTA HEX EN MINUSCULA (a-f)    * EPZ007*
000410       *  17/02/2006* OPTIMIZACION TABLA DECIMAL A 60 POS * MRJ008*
000420       *  11/10/2008* SOLICITUD 4417 - CONTADOR DE EXITO  * EPZ009*
000430       *              POR SUCURSAL PARA AUDITORIA SIAT    * EPZ009*
000440       **************************************************************
000450        ENVIRONMENT DIVISION.
000460        CONFIGURATION SECTION.
000470        SPECIAL-NAMES.
000480            C01 IS TOP-OF-FORM.
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510              SELECT ENTRADA-SIAT ASSIGN DDSIATIN
000520                     FILE STATUS IS WS-ENT-CODE.
000530
000540              SELECT SALIDA-ENRIQ  ASSIGN DDENRIQO
000550                     FILE STATUS IS WS-SAL-CODE.
000560
000570        DATA DIVISION.
000580        FILE SECTION.
000590        FD ENTRADA-SIAT
000600             BLOCK CONTAINS 0 RECORDS
000610             RECORDING MODE IS F.
000620
000630        01 REG-ENTRADA-SIAT     PIC X(408).
000640
000650        FD SALIDA-ENRIQ
000660             BLOCK CONTAINS 0 RECORDS
000670             RECORDING MODE IS F.
000680
000690        01 REG-SALIDA-ENRIQ     PIC X(443).
000700
000710       **************************************
000720        WORKING-STORAGE SECTION.
000730       **************************************
000740        77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000750        77  FILLER        PIC X(26) VALUE '* CODIGOS RETORNO FILES  *'.
000760        77  WS-ENT-CODE      PIC XX    VALUE SPACES.
000770        77  WS-SAL-CODE      PIC XX    VALUE SPACES.
000780
000790        01  WS-STATUS-FIN    PIC X.
000800            88  WS-FIN-LECTURA         VALUE 'Y'.
000810            88  WS-NO-FIN-LECTURA      VALUE 'N'.
000820
000830        77  FILLER       PIC X(26) VALUE '* LAYOUT PADRON SIAT     *'.
000840       **************************************
000850                COPY CPSIATR.
000860       **************************************
000870
000880        77  FILLER       PIC X(26) VALUE '* TABLA DECODIF. CUF     *'.
000890       **************************************
000900                COPY CPCUFTB.
000910       **************************************
000920
000930       ********  SUBCADENA DE LOS 42 HEX Y SU VISTA POR CARACTER ****
000940        01  WS-CUF-42              PIC X(42) VALUE SPACES.
000950        01  WS-CUF-42-TAB REDEFINES WS-CUF-42.
000960            03  WS-CUF-42-CHAR OCCURS 42 TIMES
000970                               PIC X(01).
000980
000990       ********  CONTADORES Y SWITCHES DE LA UNIDAD 1  **************
001000        77  WS-CUF-OK            PIC X(01) VALUE 'S'.
001010            88  WS-CUF-FUE-VALIDO      VALUE 'S'.
001020            88  WS-CUF-FUE-INVALIDO    VALUE 'N'.
001030        77  WS-CANT-PROCESADAS   PIC 9(07) COMP VALUE ZERO.
001040        77  WS-CANT-ERRORES      PIC 9(07) COMP VALUE ZERO.
001050        77  WS-CANT-EXITOSAS     PIC 9(07) COMP VALUE ZERO.
001060        77  WS-TASA-EXITO        PIC 9(03)V99 VALUE ZERO.
001070        77  WS-TASA-EXITO-ED     PIC ZZ9.99.
001080        77  WS-DIVIDENDO         PIC 9(09)V99 VALUE ZERO.
001090
001100        77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001110
001120       ***************************************************************.
001130        PROCEDURE DIVISION.
001140       **************************************
001150       *                                    *
001160       *  CUERPO PRINCIPAL DEL PROGRAMA     *
001170       *                                    *
001180       **************************************
001190        MAIN-PROGRAM.
001200
001210            PERFORM 1000-INICIO  THRU   F-1000-INICIO.
001220
001230            PERFORM 2000-PROCESO  THRU  F-2000-PROCESO
001240                    UNTIL WS-FIN-LECTURA.
001250
001260            PERFORM 9999-FINAL    THRU  F-9999-FINAL.
001270
001280        F-MAIN-PROGRAM. GOBACK.
001290
001300       **************************************
001310       *                                    *
001320       *  CUERPO INICIO APERTURA ARCHIVOS   *
001330       *                                    *
001340       **************************************
001350        1000-INICIO.
001360            SET WS-NO-FIN-LECTURA TO TRUE.
001370
001380            OPEN INPUT  ENTRADA-SIAT.
001390            IF WS-ENT-CODE IS NOT EQUAL '00'
001400               DISPLAY '* ERROR EN OPEN ENTRADA-SIAT = ' WS-ENT-CODE
001410               MOVE 9999 TO RETURN-CODE
001420               SET  WS-FIN-LECTURA TO TRUE
001430            END-IF.
001440
001450            OPEN OUTPUT SALIDA-ENRIQ.
001460            IF WS-SAL-CODE IS NOT EQUAL '00'
001470               DISPLAY '* ERROR EN OPEN SALIDA-ENRIQ = ' WS-SAL-CODE
001480               MOVE 9999 TO RETURN-CODE
001490               SET  WS-FIN-LECTURA TO TRUE
001500            END-IF.
001510
001520            INITIALIZE WS-SIAT-REG.
001530            READ ENTRADA-SIAT INTO WS-SIAT-REG
001540                         AT END SET WS-FIN-LECTURA TO TRUE.
001550
001560            EVALUATE WS-ENT-CODE
001570              WHEN '00'
001580                  CONTINUE
001590               WHEN '10'
001600               DISPLAY '* PADRON SIAT VACIO         = ' WS-ENT-CODE
001610               SET WS-FIN-LECTURA TO TRUE
001620            WHEN OTHER
001630               DISPLAY '* ERROR EN LECTURA ENTRADA-SIAT = ' WS-ENT-CODE
001640               MOVE 9999 TO RETURN-CODE
001650               SET WS-FIN-LECTURA TO TRUE
001660            END-EVALUATE.
001670
001680        F-1000-INICIO.   EXIT.
001690
001700       **************************************
001710       *                                    *
001720       *  CUERPO PRINCIPAL DE PROCESOS      *
001730       *  POR CADA FACTURA DEL PADRON SIAT   *
001740       *  SE VALIDA Y DECODIFICA EL CUF Y SE  *
001750       *  ESCRIBE EL REGISTRO ENRIQUECIDO     *
001760       *                                    *
001770       **************************************
001780        2000-PROCESO.
001790            ADD 1 TO WS-CANT-PROCESADAS.
001800            SET WS-CUF-FUE-VALIDO TO TRUE.
001810
001820            MOVE SIAT-CODIGO-AUTORIZACION (1:42) TO WS-CUF-42.
001880            PERFORM 2250-VALIDAR-HEX THRU F-2250-VALIDAR-HEX.
001890
001900            IF WS-CUF-FUE-VALIDO
001910               PERFORM 2300-CALC-DECIMAL THRU F-2300-CALC-DECIMAL
001920               IF WS-CUF-FUE-VALIDO
001930                  PERFORM 2350-PARSEAR-CUF THRU F-2350-PARSEAR-CUF
001940               END-IF
001950            END-IF.
001960
001970            IF WS-CUF-FUE-INVALIDO
001980               ADD 1 TO WS-CANT-ERRORES
002000               INITIALIZE SIAT-CUF-SUCURSAL SIAT-CUF-MODALIDAD
002010                          SIAT-CUF-TIPO-EMISION SIAT-CUF-TIPO-FACTURA
002020                          SIAT-CUF-SECTOR SIAT-CUF-NUM-FACTURA
002030                          SIAT-CUF-PV SIAT-CUF-AUTOVERIFICADOR
002040               SET SIAT-CUF-EXTRAJO-ERROR TO TRUE
002050            ELSE
002060               ADD 1 TO WS-CANT-EXITOSAS
002070               SET SIAT-CUF-EXTRAJO-BIEN TO TRUE
002080            END-IF.
002090
002100            WRITE REG-SALIDA-ENRIQ FROM WS-SIAT-REG.
002110            IF WS-SAL-CODE IS NOT EQUAL '00'
002120               DISPLAY '* ERROR EN WRITE SALIDA-ENRIQ = ' WS-SAL-CODE
002130               MOVE 9999 TO RETURN-CODE
002140               SET WS-FIN-LECTURA TO TRUE
002150            END-IF.
002160
002170            INITIALIZE WS-SIAT-REG.
002180            READ ENTRADA-SIAT INTO WS-SIAT-REG
002190                         AT END SET WS-FIN-LECTURA TO TRUE.
002200
002210            IF NOT WS-FIN-LECTURA
002220               IF WS-ENT-CODE IS NOT EQUAL '00'
002230                  DISPLAY '* ERROR EN LECTURA ENTRADA-SIAT = '
002240                                              WS-ENT-CODE
002250                  MOVE 9999 TO RETURN-CODE
002260                  SET WS-FIN-LECTURA TO TRUE
002270               END-IF
002280            END-IF.
002290
002300        F-2000-PROCESO. EXIT.
002310
002320       **************************************
002330       *                                    *
002340       *  VALIDA QUE LOS 42 CARACTERES SEAN  *
002350       *  TODOS DIGITOS HEXADECIMALES        *
002360       *  (0-9, A-F, A PARTIR DE SOL.4417 SE *
002370       *   ACEPTA TAMBIEN a-f EN MINUSCULA)  *
002380       *                                    *
002390       **************************************
002400        2250-VALIDAR-HEX.
002410            PERFORM 2255-CHEQUEAR-HEX THRU F-2255-CHEQUEAR-HEX
002420                VARYING WS-CUF-IX-HEX FROM 1 BY 1
002430                  UNTIL WS-CUF-IX-HEX > 42
002435                        OR WS-CUF-FUE-INVALIDO.
002590        F-2250-VALIDAR-HEX. EXIT.
002591
002592        2255-CHEQUEAR-HEX.
002593            MOVE WS-CUF-42-CHAR (WS-CUF-IX-HEX) TO WS-CUF-HEX-DIGITO.
002594            EVALUATE TRUE
002595               WHEN WS-CUF-HEX-DIGITO >= '0' AND
002596                    WS-CUF-HEX-DIGITO <= '9'
002597                    CONTINUE
002598               WHEN WS-CUF-HEX-DIGITO >= 'A' AND
002599                    WS-CUF-HEX-DIGITO <= 'F'
002600                    CONTINUE
002601               WHEN WS-CUF-HEX-DIGITO >= 'a' AND
002602                    WS-CUF-HEX-DIGITO <= 'f'
002603                    CONTINUE
002604               WHEN OTHER
002605                    SET WS-CUF-FUE-INVALIDO TO TRUE
002606            END-EVALUATE.
002607        F-2255-CHEQUEAR-HEX. EXIT.
002608
002610       **************************************
002620       *                                    *
002630       *  CONVIERTE LOS 42 DIGITOS HEX A SU  *
002640       *  REPRESENTACION DECIMAL, DIGITO A   *
002650       *  DIGITO (ACUMULADOR X16 + DIGITO),  *
002660       *  GUARDADA EN WS-CUF-DEC-TABLA CON EL *
002670       *  DIGITO MENOS SIGNIFICATIVO EN (1)  *
002680       *                                    *
002690       **************************************
002700        2300-CALC-DECIMAL.
002710            INITIALIZE WS-CUF-DEC-TABLA.
002720            MOVE 1 TO WS-CUF-LARGO-DEC.
002730
002740            PERFORM 2305-ACUMULAR-DIGITO THRU F-2305-ACUMULAR-DIGITO
002750                VARYING WS-CUF-IX-HEX FROM 1 BY 1
002760                  UNTIL WS-CUF-IX-HEX > 42.
002990
003000       ***  ARMO LA CADENA DECIMAL, MAS SIGNIFICATIVO PRIMERO  *******
003010            MOVE SPACES TO WS-CUF-DEC-STRING.
003020            PERFORM 2330-ARMAR-CADENA THRU F-2330-ARMAR-CADENA
003030                VARYING WS-CUF-IX-DEC FROM WS-CUF-LARGO-DEC
003035                  BY -1 UNTIL WS-CUF-IX-DEC < 1.
003080
003090       ***  VALIDO LARGO MINIMO DE LA COLA (27 DESCARTADOS + 24) ****
003100            COMPUTE WS-CUF-COLA-LARGO = WS-CUF-LARGO-DEC - 27.
003110            IF WS-CUF-COLA-LARGO < 24
003120               SET WS-CUF-FUE-INVALIDO TO TRUE
003130            END-IF.
003140
003150        F-2300-CALC-DECIMAL. EXIT.
003151
003152       **************************************
003153       *                                    *
003154       *  POR UN DIGITO HEX: LO CONVIERTE A   *
003155       *  VALOR Y LO ACUMULA EN LA TABLA      *
003156       *  DECIMAL (X16 + ACARREO), EXTENDIENDO*
003157       *  LA TABLA SI QUEDA ACARREO FINAL     *
003158       *                                    *
003159       **************************************
003160        2305-ACUMULAR-DIGITO.
003161            MOVE WS-CUF-42-CHAR (WS-CUF-IX-HEX) TO WS-CUF-HEX-DIGITO.
003162            PERFORM 2310-VALOR-HEX THRU F-2310-VALOR-HEX.
003163
003164            MOVE WS-CUF-HEX-VALOR TO WS-CUF-ACARREO.
003165            PERFORM 2320-MULTIPLICAR-X16 THRU F-2320-MULTIPLICAR-X16
003166                VARYING WS-CUF-IX-DEC FROM 1 BY 1
003167                  UNTIL WS-CUF-IX-DEC > WS-CUF-LARGO-DEC.
003168
003169            PERFORM 2325-EXTENDER-ACARREO THRU F-2325-EXTENDER-ACARREO
003170                UNTIL WS-CUF-ACARREO = 0.
003171        F-2305-ACUMULAR-DIGITO. EXIT.
003172
003173       **************************************
003174       *                                    *
003175       *  MULTIPLICA UNA POSICION DE LA TABLA*
003176       *  DECIMAL POR 16 Y SUMA EL ACARREO    *
003177       *                                    *
003178       **************************************
003179        2320-MULTIPLICAR-X16.
003180            COMPUTE WS-CUF-PRODUCTO =
003181                WS-CUF-DEC-DIGITO (WS-CUF-IX-DEC) * 16
003182                 + WS-CUF-ACARREO.
003183            DIVIDE WS-CUF-PRODUCTO BY 10
003184                GIVING WS-CUF-ACARREO
003185                REMAINDER WS-CUF-DEC-DIGITO (WS-CUF-IX-DEC).
003186        F-2320-MULTIPLICAR-X16. EXIT.
003187
003188       **************************************
003189       *                                    *
003190       *  EXTIENDE LA TABLA DECIMAL MIENTRAS *
003191       *  QUEDE ACARREO SIN COLOCAR          *
003192       *                                    *
003193       **************************************
003194        2325-EXTENDER-ACARREO.
003195            ADD 1 TO WS-CUF-LARGO-DEC.
003196            DIVIDE WS-CUF-ACARREO BY 10
003197                GIVING WS-CUF-ACARREO
003198                REMAINDER WS-CUF-DEC-DIGITO (WS-CUF-LARGO-DEC).
003199        F-2325-EXTENDER-ACARREO. EXIT.
003200
003201       **************************************
003202       *                                    *
003203       *  COLOCA UN DIGITO DE LA TABLA EN LA *
003204       *  CADENA DE SALIDA, MAS SIGNIFICATIVO*
003205       *  PRIMERO                            *
003206       *                                    *
003207       **************************************
003208        2330-ARMAR-CADENA.
003209            MOVE WS-CUF-DEC-DIGITO (WS-CUF-IX-DEC)
003210              TO WS-CUF-DEC-STRING (WS-CUF-LARGO-DEC -
003211                                     WS-CUF-IX-DEC + 1:1).
003212        F-2330-ARMAR-CADENA. EXIT.
003220
003230       **************************************
003240       *                                    *
003250       *  TRADUCE UN CARACTER HEXADECIMAL A  *
003260       *  SU VALOR NUMERICO 0-15             *
003270       *                                    *
003280       **************************************
003290        2310-VALOR-HEX.
003300            EVALUATE TRUE
003310               WHEN WS-CUF-HEX-DIGITO >= '0' AND
003320                    WS-CUF-HEX-DIGITO <= '9'
003330                  MOVE WS-CUF-HEX-DIGITO TO WS-CUF-HEX-VALOR
003340               WHEN WS-CUF-HEX-DIGITO = 'A' OR WS-CUF-HEX-DIGITO = 'a'
003350                  MOVE 10 TO WS-CUF-HEX-VALOR
003360               WHEN WS-CUF-HEX-DIGITO = 'B' OR WS-CUF-HEX-DIGITO = 'b'
003370                  MOVE 11 TO WS-CUF-HEX-VALOR
003380               WHEN WS-CUF-HEX-DIGITO = 'C' OR WS-CUF-HEX-DIGITO = 'c'
003390                  MOVE 12 TO WS-CUF-HEX-VALOR
003400               WHEN WS-CUF-HEX-DIGITO = 'D' OR WS-CUF-HEX-DIGITO = 'd'
003410                  MOVE 13 TO WS-CUF-HEX-VALOR
003420               WHEN WS-CUF-HEX-DIGITO = 'E' OR WS-CUF-HEX-DIGITO = 'e'
003430                  MOVE 14 TO WS-CUF-HEX-VALOR
003440               WHEN WS-CUF-HEX-DIGITO = 'F' OR WS-CUF-HEX-DIGITO = 'f'
003450                  MOVE 15 TO WS-CUF-HEX-VALOR
003460               WHEN OTHER
003470                  MOVE 0 TO WS-CUF-HEX-VALOR
003480            END-EVALUATE.
003490        F-2310-VALOR-HEX. EXIT.
003500
003510       **************************************
003520       *                                    *
003530       *  EXTRAE LOS 8 CAMPOS DE POSICIONES  *
003540       *  FIJAS EN LA COLA DE LA CADENA      *
003550       *  DECIMAL YA SIN LOS 27 DESCARTADOS  *
003560       *                                    *
003570       **************************************
003580        2350-PARSEAR-CUF.
003590            MOVE WS-CUF-COLA (1:4)   TO SIAT-CUF-SUCURSAL.
003600            MOVE WS-CUF-COLA (5:1)   TO SIAT-CUF-MODALIDAD.
003610            MOVE WS-CUF-COLA (6:1)   TO SIAT-CUF-TIPO-EMISION.
003620            MOVE WS-CUF-COLA (7:1)   TO SIAT-CUF-TIPO-FACTURA.
003630            MOVE WS-CUF-COLA (8:2)   TO SIAT-CUF-SECTOR.
003640            MOVE WS-CUF-COLA (10:10) TO SIAT-CUF-NUM-FACTURA.
003650            MOVE WS-CUF-COLA (20:4)  TO SIAT-CUF-PV.
003660            MOVE WS-CUF-COLA (24:1)  TO SIAT-CUF-AUTOVERIFICADOR.
003670        F-2350-PARSEAR-CUF. EXIT.
003680
003690       **************************************
003700       *                                    *
003710       *  CUERPO FINAL CIERRE DE FILES Y     *
003720       *  REPORTE DE TASA DE EXITO           *
003730       *                                    *
003740       **************************************
003750        9999-FINAL.
003760
003770            CLOSE ENTRADA-SIAT
003780               IF WS-ENT-CODE IS NOT EQUAL '00'
003790                 DISPLAY '* ERROR EN CLOSE ENTRADA-SIAT = '
003800                                             WS-ENT-CODE
003810                 MOVE 9999 TO RETURN-CODE
003820              END-IF.
003830
003840            CLOSE  SALIDA-ENRIQ
003850               IF WS-SAL-CODE IS NOT EQUAL '00'
003860                 DISPLAY '* ERROR EN CLOSE SALIDA-ENRIQ = '
003870                                             WS-SAL-CODE
003880                 MOVE 9999 TO RETURN-CODE
003890            END-IF.
003900
003910            IF WS-CANT-PROCESADAS > 0
003920               COMPUTE WS-DIVIDENDO ROUNDED =
003930                  (WS-CANT-EXITOSAS * 100) / WS-CANT-PROCESADAS
003940               MOVE WS-DIVIDENDO TO WS-TASA-EXITO
003950            ELSE
003960               MOVE ZERO TO WS-TASA-EXITO
003970            END-IF.
003980            MOVE WS-TASA-EXITO TO WS-TASA-EXITO-ED.
003990
004000            DISPLAY '*****************************************'.
004010            DISPLAY '  UNIDAD 1 - EXTRACCION CUF - RESUMEN    '.
004020            DISPLAY '*****************************************'.
004030            DISPLAY '  FACTURAS PROCESADAS   : ' WS-CANT-PROCESADAS.
004040            DISPLAY '  EXTRACCIONES EXITOSAS : ' WS-CANT-EXITOSAS.
004050            DISPLAY '  EXTRACCIONES CON ERROR: ' WS-CANT-ERRORES.
004060            DISPLAY '  TASA DE EXITO (%)     : ' WS-TASA-EXITO-ED.
004070            DISPLAY '*****************************************'.
004080
004090        F-9999-FINAL.
004100            EXIT.
004110       *
